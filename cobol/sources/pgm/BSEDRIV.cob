000100****************************************************************
000200* PROGRAM-ID. BSEDRIV
000300*---------------------------------------------------------------
000400* BATCH DRIVER FOR THE STATEMENT EXTRACT SUITE.  READS THE
000500* POSITIONED WORD FILE PRODUCED BY THE UPSTREAM PDF-TO-WORD
000600* STEP, HANDS EACH PAGE'S WORDS TO BSEASM TO BE ASSEMBLED INTO
000700* RAW ROWS, CLEANS EACH ROW THROUGH BSECLN, CATEGORISES IT
000800* THROUGH BSECAT, WRITES THE SURVIVING TRANSACTIONS TO TXN-OUT
000900* AND FINISHES WITH A CATEGORY SUMMARY ON SUMMARY-OUT.  STAND
001000* ALONE JOB STEP - NOT CALLED BY ANYTHING ELSE IN THE SUITE.
001100*---------------------------------------------------------------
001200* HISTORY OF MODIFICATION:
001300*---------------------------------------------------------------
001400* 1Q1RT1  25/03/1991 RTANBC  - INITIAL VERSION
001500* 2Q2SL1  06/07/1994 SLIMKH  - SHARED FILE STATUS FIELD ACROSS
001600*                              THE THREE SELECTS WAS CLOBBERING
001700*                              THE WORDS-IN READ STATUS EVERY
001800*                              TIME A TXN-OUT RECORD WAS
001900*                              WRITTEN, EOF WAS NEVER SEEN -
002000*                              SPLIT INTO THREE STATUS FIELDS
002100*                              (TKT BSE-0094)
002200* 3Q4SL1  02/09/1998 SLIMKH  - Y2K REMEDIATION REVIEW
002300* 4Q2KN1  18/09/1998 KNGYHC  - RUN-DATE WINDOWING ADDED - ACCEPT
002400*                              FROM DATE ONLY RETURNS A 2-DIGIT
002500*                              YEAR ON THIS RELEASE, CENTURY IS
002600*                              NOW DERIVED AND WK-C-RUN-DATE IS
002700*                              STORED CCYYMMDD (TKT BSE-0180)
002800* 5Q1AK1  11/01/2002 AKUMAR  - CATEGORY SUMMARY TABLE RAISED
002900*                              FROM EIGHT TO NINE BUCKETS TO
003000*                              CARRY UNCATEGORIZED ALONGSIDE THE
003100*                              EIGHT STARTER CATEGORIES
003200* 6Q3JL1  19/08/2003 JLOWPC  - COMMENT CLEANUP ONLY, NO LOGIC
003300*                              CHANGE
003400****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     BSEDRIV.
003700 AUTHOR.         R TAN.
003800 INSTALLATION.   UNITED OVERSEAS BANK - BOSC.
003900 DATE-WRITTEN.   25 MARCH 1991.
004000 DATE-COMPILED.
004100 SECURITY.       NONE.
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT WORDS-IN ASSIGN TO DATABASE-WORDSIN
005200             ORGANIZATION IS SEQUENTIAL
005300             FILE STATUS  IS WK-C-WORDS-FILE-STATUS.
005400     SELECT TXN-OUT ASSIGN TO DATABASE-TXNOUT
005500             ORGANIZATION IS SEQUENTIAL
005600             FILE STATUS  IS WK-C-TXN-FILE-STATUS.
005700     SELECT SUMMARY-OUT ASSIGN TO DATABASE-SUMOUT
005800             ORGANIZATION IS SEQUENTIAL
005900             FILE STATUS  IS WK-C-SUM-FILE-STATUS.
006000*---------------------------------------------------------------
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  WORDS-IN
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS WORDS-IN-REC.
006600 01  WORDS-IN-REC.
006700     COPY BSEWRD.
006800*---------------------------------------------------------------
006900 FD  TXN-OUT
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS TXN-OUT-REC.
007200 01  TXN-OUT-REC.
007300     COPY BSETXN.
007400*---------------------------------------------------------------
007500 FD  SUMMARY-OUT
007600     LABEL RECORDS ARE OMITTED.
007700 01  SUMMARY-OUT-REC                 PIC X(132).
007800 01  SO-DETAIL-LINE REDEFINES SUMMARY-OUT-REC.
007900     05  SO-DET-NAME                 PIC X(20).
008000     05  FILLER                      PIC X(02).
008100     05  SO-DET-COUNT                PIC ZZZ9.
008200     05  FILLER                      PIC X(02).
008300     05  SO-DET-MUTASI               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
008400     05  FILLER                      PIC X(89).
008500 01  SO-TOTAL-LINE REDEFINES SUMMARY-OUT-REC.
008600     05  SO-TOT-LABEL                PIC X(20).
008700     05  FILLER                      PIC X(02).
008800     05  SO-TOT-COUNT                PIC ZZZ9.
008900     05  FILLER                      PIC X(02).
009000     05  SO-TOT-MUTASI               PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
009100     05  FILLER                      PIC X(89).
009200*---------------------------------------------------------------
009300 WORKING-STORAGE SECTION.
009400 01  FILLER                          PIC X(32)   VALUE
009500         "BSEDRIV WORKING STORAGE BEGINS".
009600*---------------------------------------------------------------
009700* ONE FILE STATUS FIELD PER FILE - READS AND WRITES ARE
009800* INTERLEAVED IN THE MAIN LOOP SO A SHARED FIELD WOULD CLOBBER
009900* THE WORDS-IN READ STATUS EVERY TIME A ROW IS WRITTEN (SEE
010000* 2Q2SL1 ABOVE).
010100*---------------------------------------------------------------
010200 01  WK-C-WORDS-STATUS.
010300     05  WK-C-WORDS-FILE-STATUS      PIC X(02).
010400         88  WK-C-WORDS-SUCCESSFUL   VALUE "00".
010500         88  WK-C-WORDS-EOF          VALUE "10".
010600     05  FILLER                      PIC X(08).
010700 01  WK-C-TXN-STATUS.
010800     05  WK-C-TXN-FILE-STATUS        PIC X(02).
010900         88  WK-C-TXN-SUCCESSFUL     VALUE "00".
011000     05  FILLER                      PIC X(08).
011100 01  WK-C-SUM-STATUS.
011200     05  WK-C-SUM-FILE-STATUS        PIC X(02).
011300         88  WK-C-SUM-SUCCESSFUL     VALUE "00".
011400     05  FILLER                      PIC X(08).
011500*---------------------------------------------------------------
011600* COMMON RUN COUNTERS, USED FOR THE OPEN-TIME STATUS CHECKS ONLY
011700* HERE, PLUS THE RUN-DATE/RUN-TIME AND THE THREE RUNNING TOTALS.
011800*---------------------------------------------------------------
011900 01  WK-C-COMMON.
012000     COPY BSECMWS.
012100*---------------------------------------------------------------
012200* THE CALL-LINKAGE RECORDS FOR THE THREE SUBPROGRAMS - LOADED
012300* HERE BY THE DRIVER BEFORE EACH CALL, READ BACK AFTER.  EACH
012320* COPYBOOK OPENS ITS OWN 01-LEVEL RECORD, SO NO WRAPPER GROUP
012340* IS CODED AROUND IT.
012400*---------------------------------------------------------------
012500     COPY ASM.
012700     COPY CLN.
012900     COPY CAT.
013100*---------------------------------------------------------------
013200* ONE-RECORD READ-AHEAD, SO THE PAGE CONTROL BREAK BELOW CAN BE
013300* DETECTED WITHOUT A SORT STEP.
013400*---------------------------------------------------------------
013500 01  WS-HOLD-WORD.
013600     05  WS-HOLD-PAGE-NO             PIC 9(04) COMP.
013700     05  WS-HOLD-WORD-Y              PIC 9(04)V9(02).
013800     05  WS-HOLD-WORD-X              PIC 9(04)V9(02).
013900     05  WS-HOLD-WORD-TEXT           PIC X(40).
014000     05  FILLER                      PIC X(10).
014100 01  WS-CONTROL-AREAS.
014200     05  WS-MORE-DATA                PIC X(01).
014300     05  WS-CURR-PAGE                PIC 9(04) COMP.
014400     05  WS-ROW-IX                   PIC S9(02) COMP.
014500     05  FILLER                      PIC X(08).
014600*---------------------------------------------------------------
014700* RUNNING PER-CATEGORY COUNT/MUTASI TOTALS FOR THE SUMMARY
014800* REPORT, IN CATEGORY-TABLE ORDER WITH UNCATEGORIZED LAST.
014900* INTERNAL ACCUMULATORS ARE PACKED, LIKE EVERY OTHER RUNNING
015000* AMOUNT TOTAL IN THE SUITE.
015100*---------------------------------------------------------------
015200 01  WS-CAT-SUMMARY-TABLE.
015300     05  WS-CAT-SUM-ENTRY OCCURS 9 TIMES
015400                          INDEXED BY WS-CAT-SUM-IX.
015500         10  WS-CAT-SUM-NAME         PIC X(20).
015600         10  WS-CAT-SUM-COUNT        PIC S9(07) COMP.
015700         10  WS-CAT-SUM-MUTASI       PIC S9(13)V99 COMP-3.
015800     05  WS-CAT-SUM-FOUND            PIC X(01).
015900     05  WS-GRAND-MUTASI             PIC S9(13)V99 COMP-3.
016000     05  FILLER                      PIC X(10).
016100*---------------------------------------------------------------
016200* SYSTEM DATE COMES BACK AS A 2-DIGIT YEAR - WINDOWED INTO A
016300* CENTURY HERE (SEE 4Q2KN1) BEFORE IT GOES INTO WK-C-RUN-DATE.
016400*---------------------------------------------------------------
016500 01  WS-SYS-DATE-RAW                 PIC 9(06).
016600 01  WS-SYS-DATE-RAW-R REDEFINES WS-SYS-DATE-RAW.
016700     05  WS-SYS-DATE-YY              PIC 9(02).
016800     05  WS-SYS-DATE-MM              PIC 9(02).
016900     05  WS-SYS-DATE-DD              PIC 9(02).
017000 01  WS-RUN-CENTURY                  PIC 9(02).
017100*---------------------------------------------------------------
017200 01  WS-ED-COUNT4                    PIC ZZZ9.
017300*---------------------------------------------------------------
017400 PROCEDURE DIVISION.
017500*---------------------------------------------------------------
017600 MAIN-MODULE.
017700     PERFORM A100-INITIALIZE THRU A199-INITIALIZE-EX.
017800     PERFORM B100-READ-AHEAD THRU B199-READ-AHEAD-EX.
017900     IF WS-MORE-DATA = "Y"
018000        MOVE WS-HOLD-PAGE-NO          TO WS-CURR-PAGE
018100        PERFORM C100-PROCESS-ALL-PAGES THRU C199-PROCESS-ALL-PAGES-EX
018200            UNTIL WS-MORE-DATA = "N"
018300        PERFORM E100-FLUSH-PAGE THRU E199-FLUSH-PAGE-EX
018400     END-IF.
018500     PERFORM F100-WRITE-SUMMARY THRU F199-WRITE-SUMMARY-EX.
018600     PERFORM Z100-WRAP-UP THRU Z199-WRAP-UP-EX.
018700     GOBACK.
018800*---------------------------------------------------------------
018900* A100 - OPEN THE THREE FILES, ZERO THE COUNTERS AND TABLES,
019000* STAMP THE RUN DATE/TIME.
019100*---------------------------------------------------------------
019200 A100-INITIALIZE.
019300     MOVE ZERO                       TO WK-N-WORD-COUNT
019400                                         WK-N-ROW-COUNT
019500                                         WK-N-TXN-COUNT.
019600     MOVE "N"                        TO WS-MORE-DATA.
019700     MOVE ZERO                       TO WS-CURR-PAGE.
019800     MOVE ZERO                       TO WK-C-ASM-WORD-COUNT.
019900     PERFORM A110-INIT-CAT-SUMMARY THRU A119-INIT-CAT-SUMMARY-EX.
020000     PERFORM A120-GET-RUN-DATE THRU A129-GET-RUN-DATE-EX.
020100     OPEN INPUT WORDS-IN.
020200     IF NOT WK-C-WORDS-SUCCESSFUL
020300        DISPLAY "BSEDRIV - OPEN FILE ERROR - WORDS-IN"
020400        DISPLAY "FILE STATUS IS " WK-C-WORDS-FILE-STATUS
020500        GO TO Z000-ABORT-PROGRAM
020600     END-IF.
020700     OPEN OUTPUT TXN-OUT.
020800     IF NOT WK-C-TXN-SUCCESSFUL
020900        DISPLAY "BSEDRIV - OPEN FILE ERROR - TXN-OUT"
021000        DISPLAY "FILE STATUS IS " WK-C-TXN-FILE-STATUS
021100        GO TO Z000-ABORT-PROGRAM
021200     END-IF.
021300     OPEN OUTPUT SUMMARY-OUT.
021400     IF NOT WK-C-SUM-SUCCESSFUL
021500        DISPLAY "BSEDRIV - OPEN FILE ERROR - SUMMARY-OUT"
021600        DISPLAY "FILE STATUS IS " WK-C-SUM-FILE-STATUS
021700        GO TO Z000-ABORT-PROGRAM
021800     END-IF.
021900 A199-INITIALIZE-EX.
022000     EXIT.
022100*---------------------------------------------------------------
022200 A110-INIT-CAT-SUMMARY.
022300     MOVE "Grocery"                  TO WS-CAT-SUM-NAME (1).
022400     MOVE "Makan"                    TO WS-CAT-SUM-NAME (2).
022500     MOVE "Shopping"                 TO WS-CAT-SUM-NAME (3).
022600     MOVE "Gopay"                    TO WS-CAT-SUM-NAME (4).
022700     MOVE "ATM"                      TO WS-CAT-SUM-NAME (5).
022800     MOVE "Income"                   TO WS-CAT-SUM-NAME (6).
022900     MOVE "Gift"                     TO WS-CAT-SUM-NAME (7).
023000     MOVE "Kostan"                   TO WS-CAT-SUM-NAME (8).
023100     MOVE "Uncategorized"            TO WS-CAT-SUM-NAME (9).
023200     PERFORM A115-ZERO-ONE-BUCKET THRU A115-ZERO-ONE-BUCKET-EX
023300         VARYING WS-CAT-SUM-IX FROM 1 BY 1
023400         UNTIL WS-CAT-SUM-IX > 9.
023500 A119-INIT-CAT-SUMMARY-EX.
023600     EXIT.
023700 A115-ZERO-ONE-BUCKET.
023800     MOVE ZERO                       TO WS-CAT-SUM-COUNT (WS-CAT-SUM-IX).
023900     MOVE ZERO                       TO WS-CAT-SUM-MUTASI (WS-CAT-SUM-IX).
024000 A115-ZERO-ONE-BUCKET-EX.
024100     EXIT.
024200*---------------------------------------------------------------
024300 A120-GET-RUN-DATE.
024400     ACCEPT WS-SYS-DATE-RAW          FROM DATE.
024500     ACCEPT WK-C-RUN-TIME            FROM TIME.
024600     IF WS-SYS-DATE-YY < 70
024700        MOVE 20                      TO WS-RUN-CENTURY
024800     ELSE
024900        MOVE 19                      TO WS-RUN-CENTURY
025000     END-IF.
025100     COMPUTE WK-C-RUN-DATE =
025200         (WS-RUN-CENTURY * 1000000) + (WS-SYS-DATE-YY * 10000)
025300         + (WS-SYS-DATE-MM * 100) + WS-SYS-DATE-DD.
025400 A129-GET-RUN-DATE-EX.
025500     EXIT.
025600*---------------------------------------------------------------
025700* B100 - KEEP ONE WORD RECORD AHEAD OF THE PAGE BUILD SO A
025800* CHANGE OF PAGE NUMBER CAN BE SEEN BEFORE THE RECORD IS ADDED
025900* TO THE WRONG PAGE'S TABLE.
026000*---------------------------------------------------------------
026100 B100-READ-AHEAD.
026200     READ WORDS-IN
026300         AT END
026400             MOVE "N"                TO WS-MORE-DATA
026500         NOT AT END
026600             MOVE "Y"                TO WS-MORE-DATA
026700             ADD 1                   TO WK-N-WORD-COUNT
026800             MOVE BSEWRD-PAGE-NO     TO WS-HOLD-PAGE-NO
026900             MOVE BSEWRD-WORD-Y      TO WS-HOLD-WORD-Y
027000             MOVE BSEWRD-WORD-X      TO WS-HOLD-WORD-X
027100             MOVE BSEWRD-WORD-TEXT   TO WS-HOLD-WORD-TEXT
027200     END-READ.
027300 B199-READ-AHEAD-EX.
027400     EXIT.
027500*---------------------------------------------------------------
027600* C100 - ONE PASS OF THE CONTROL BREAK: IF THE HELD RECORD IS
027700* STILL ON THE CURRENT PAGE, FILE IT AND READ THE NEXT ONE; IF
027800* THE PAGE HAS CHANGED, FLUSH WHAT HAS BEEN COLLECTED SO FAR
027900* AND MOVE THE CURRENT-PAGE MARKER ON WITHOUT READING, SO THE
028000* HELD RECORD IS PICKED UP AS THE FIRST WORD OF ITS OWN PAGE ON
028100* THE NEXT PASS.
028200*---------------------------------------------------------------
028300 C100-PROCESS-ALL-PAGES.
028400     IF WS-HOLD-PAGE-NO = WS-CURR-PAGE
028410        PERFORM C110-ADD-WORD-TO-PAGE THRU C119-ADD-WORD-TO-PAGE-EX
028420        PERFORM B100-READ-AHEAD THRU B199-READ-AHEAD-EX
028600     ELSE
028700        PERFORM E100-FLUSH-PAGE THRU E199-FLUSH-PAGE-EX
028800        MOVE WS-HOLD-PAGE-NO          TO WS-CURR-PAGE
028900     END-IF.
029000 C199-PROCESS-ALL-PAGES-EX.
029100     EXIT.
029200 C110-ADD-WORD-TO-PAGE.
029300     IF WK-C-ASM-WORD-COUNT < 200
029400        ADD 1                        TO WK-C-ASM-WORD-COUNT
029500        SET WK-C-ASM-WORD-IX          TO WK-C-ASM-WORD-COUNT
029600        MOVE WS-HOLD-WORD-Y           TO WK-C-ASM-WORD-Y (WK-C-ASM-WORD-IX)
029700        MOVE WS-HOLD-WORD-X           TO WK-C-ASM-WORD-X (WK-C-ASM-WORD-IX)
029800        MOVE WS-HOLD-WORD-TEXT        TO WK-C-ASM-WORD-TEXT (WK-C-ASM-WORD-IX)
029900     END-IF.
030000 C119-ADD-WORD-TO-PAGE-EX.
030100     EXIT.
030200*---------------------------------------------------------------
030300* E100 - CALL BSEASM WITH WHATEVER HAS BEEN COLLECTED FOR THE
030400* PAGE JUST ENDED, RUN EVERY ROW IT HANDS BACK THROUGH CLEAN
030500* AND CATEGORISE, THEN RESET THE WORD TABLE FOR THE NEXT PAGE.
030600*---------------------------------------------------------------
030700 E100-FLUSH-PAGE.
030800     IF WK-C-ASM-WORD-COUNT > 0
030900        CALL "BSEASM" USING WK-C-ASM-RECORD
031000        PERFORM E110-PROCESS-ONE-ROW THRU E119-PROCESS-ONE-ROW-EX
031100            VARYING WS-ROW-IX FROM 1 BY 1
031200            UNTIL WS-ROW-IX > WK-C-ASM-ROW-COUNT
031300     END-IF.
031400     MOVE ZERO                       TO WK-C-ASM-WORD-COUNT.
031500 E199-FLUSH-PAGE-EX.
031600     EXIT.
031700 E110-PROCESS-ONE-ROW.
031800     ADD 1                           TO WK-N-ROW-COUNT.
031900     MOVE WK-C-ASM-ROW-TANGGAL (WS-ROW-IX)    TO WK-C-CLN-IN-TANGGAL.
032000     MOVE WK-C-ASM-ROW-KETERANGAN (WS-ROW-IX) TO WK-C-CLN-IN-KETERANGAN.
032100     MOVE WK-C-ASM-ROW-DETAIL (WS-ROW-IX)     TO WK-C-CLN-IN-DETAIL.
032200     MOVE WK-C-ASM-ROW-MUTASI (WS-ROW-IX)     TO WK-C-CLN-IN-MUTASI.
032300     MOVE WK-C-ASM-ROW-SALDO (WS-ROW-IX)      TO WK-C-CLN-IN-SALDO.
032400     CALL "BSECLN" USING WK-C-CLN-RECORD.
032500     IF WK-C-CLN-OUT-DROP NOT = "Y"
032600        PERFORM E120-WRITE-TRANSACTION THRU E129-WRITE-TRANSACTION-EX
032700     END-IF.
032800 E119-PROCESS-ONE-ROW-EX.
032900     EXIT.
033000 E120-WRITE-TRANSACTION.
033100     MOVE WK-C-CLN-OUT-DETAIL         TO WK-C-CAT-IN-DETAIL.
033200     CALL "BSECAT" USING WK-C-CAT-RECORD.
033300     MOVE SPACES                     TO TXN-OUT-REC.
033400     MOVE WK-C-CLN-OUT-TANGGAL        TO BSETXN-TANGGAL.
033500     MOVE WK-C-CLN-OUT-KETERANGAN     TO BSETXN-KETERANGAN.
033600     MOVE WK-C-CLN-OUT-DETAIL         TO BSETXN-DETAIL.
033700     MOVE WK-C-CAT-OUT-NAME           TO BSETXN-CATEGORY.
033800     MOVE WK-C-CLN-OUT-MUTASI         TO BSETXN-MUTASI.
033900     MOVE WK-C-CLN-OUT-MUTASI-FLAG    TO BSETXN-MUTASI-FLAG.
034000     MOVE WK-C-CLN-OUT-SALDO          TO BSETXN-SALDO.
034100     MOVE WK-C-CLN-OUT-SALDO-FLAG     TO BSETXN-SALDO-FLAG.
034200     WRITE TXN-OUT-REC.
034300     ADD 1                           TO WK-N-TXN-COUNT.
034400     PERFORM E130-UPDATE-CATEGORY-TOTALS
034500         THRU E139-UPDATE-CATEGORY-TOTALS-EX.
034600 E129-WRITE-TRANSACTION-EX.
034700     EXIT.
034800 E130-UPDATE-CATEGORY-TOTALS.
034900     MOVE "N"                        TO WS-CAT-SUM-FOUND.
035000     PERFORM E140-TEST-ONE-BUCKET THRU E149-TEST-ONE-BUCKET-EX
035100         VARYING WS-CAT-SUM-IX FROM 1 BY 1
035200         UNTIL WS-CAT-SUM-IX > 9
035300         OR WS-CAT-SUM-FOUND = "Y".
035400 E139-UPDATE-CATEGORY-TOTALS-EX.
035500     EXIT.
035600 E140-TEST-ONE-BUCKET.
035700     IF WS-CAT-SUM-NAME (WS-CAT-SUM-IX) = WK-C-CAT-OUT-NAME
035800        ADD 1                        TO WS-CAT-SUM-COUNT (WS-CAT-SUM-IX)
035900        IF WK-C-CLN-OUT-MUTASI-FLAG = "Y"
036000           ADD WK-C-CLN-OUT-MUTASI   TO WS-CAT-SUM-MUTASI (WS-CAT-SUM-IX)
036100        END-IF
036200        MOVE "Y"                     TO WS-CAT-SUM-FOUND
036300     END-IF.
036400 E149-TEST-ONE-BUCKET-EX.
036500     EXIT.
036600*---------------------------------------------------------------
036700* F100 - THE SUMMARY REPORT.  A ZERO TRANSACTION COUNT GETS THE
036800* "NO DATA" LINE AND NOTHING ELSE.
036900*---------------------------------------------------------------
037000 F100-WRITE-SUMMARY.
037100     IF WK-N-TXN-COUNT = 0
037200        PERFORM F110-WRITE-NO-DATA-LINE THRU F119-WRITE-NO-DATA-LINE-EX
037300     ELSE
037400        PERFORM F120-WRITE-TITLE-LINE THRU F129-WRITE-TITLE-LINE-EX
037500        PERFORM F130-WRITE-CATEGORY-LINES THRU F139-WRITE-CATEGORY-LINES-EX
037600            VARYING WS-CAT-SUM-IX FROM 1 BY 1
037700            UNTIL WS-CAT-SUM-IX > 9
037800        PERFORM F140-WRITE-GRAND-TOTAL THRU F149-WRITE-GRAND-TOTAL-EX
037900     END-IF.
038000 F199-WRITE-SUMMARY-EX.
038100     EXIT.
038200 F110-WRITE-NO-DATA-LINE.
038300     MOVE SPACES                     TO SUMMARY-OUT-REC.
038400     MOVE "NO VALID TRANSACTION DATA FOUND"
038500                                     TO SUMMARY-OUT-REC (1:32).
038600     WRITE SUMMARY-OUT-REC.
038700 F119-WRITE-NO-DATA-LINE-EX.
038800     EXIT.
038900 F120-WRITE-TITLE-LINE.
039000     MOVE SPACES                     TO SUMMARY-OUT-REC.
039100     MOVE WK-N-TXN-COUNT              TO WS-ED-COUNT4.
039200     STRING "SUCCESSFULLY EXTRACTED " DELIMITED BY SIZE
039300            WS-ED-COUNT4              DELIMITED BY SIZE
039400            " TRANSACTIONS"           DELIMITED BY SIZE
039500         INTO SUMMARY-OUT-REC.
039600     WRITE SUMMARY-OUT-REC.
039700 F129-WRITE-TITLE-LINE-EX.
039800     EXIT.
039900 F130-WRITE-CATEGORY-LINES.
040000     IF WS-CAT-SUM-COUNT (WS-CAT-SUM-IX) > 0
040100        MOVE SPACES                  TO SO-DETAIL-LINE
040200        MOVE WS-CAT-SUM-NAME (WS-CAT-SUM-IX)   TO SO-DET-NAME
040300        MOVE WS-CAT-SUM-COUNT (WS-CAT-SUM-IX)  TO SO-DET-COUNT
040400        MOVE WS-CAT-SUM-MUTASI (WS-CAT-SUM-IX) TO SO-DET-MUTASI
040500        WRITE SO-DETAIL-LINE
040600     END-IF.
040700 F139-WRITE-CATEGORY-LINES-EX.
040800     EXIT.
040900 F140-WRITE-GRAND-TOTAL.
041000     MOVE ZERO                       TO WS-GRAND-MUTASI.
041100     PERFORM F145-SUM-ONE-BUCKET THRU F145-SUM-ONE-BUCKET-EX
041200         VARYING WS-CAT-SUM-IX FROM 1 BY 1
041300         UNTIL WS-CAT-SUM-IX > 9.
041400     MOVE SPACES                     TO SO-TOTAL-LINE.
041500     MOVE "GRAND TOTAL"               TO SO-TOT-LABEL.
041600     MOVE WK-N-TXN-COUNT              TO SO-TOT-COUNT.
041700     MOVE WS-GRAND-MUTASI             TO SO-TOT-MUTASI.
041800     WRITE SO-TOTAL-LINE.
041900 F149-WRITE-GRAND-TOTAL-EX.
042000     EXIT.
042100 F145-SUM-ONE-BUCKET.
042200     ADD WS-CAT-SUM-MUTASI (WS-CAT-SUM-IX) TO WS-GRAND-MUTASI.
042300 F145-SUM-ONE-BUCKET-EX.
042400     EXIT.
042500*---------------------------------------------------------------
042600 Z000-ABORT-PROGRAM.
042700     DISPLAY "BSEDRIV - ABNORMAL END".
042800     STOP RUN.
042900*---------------------------------------------------------------
043000 Z100-WRAP-UP.
043100     CLOSE WORDS-IN.
043200     CLOSE TXN-OUT.
043300     CLOSE SUMMARY-OUT.
043400 Z199-WRAP-UP-EX.
043500     EXIT.
