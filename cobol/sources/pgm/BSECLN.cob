000100****************************************************************
000200* PROGRAM-ID. BSECLN
000300*---------------------------------------------------------------
000400* DATA CLEANER FOR THE STATEMENT EXTRACT BATCH SUITE.  CALLED
000500* ONCE PER ASSEMBLED RAW ROW BY BSEDRIV.  TRIMS THE TEXT
000600* COLUMNS, TURNS THE FREE-TEXT MUTASI AND SALDO AMOUNTS (MIXED
000700* INDONESIAN/US PUNCTUATION, RP PREFIXES, DB/CR SUFFIXES) INTO
000800* SIGNED 2-DECIMAL NUMBERS WITH A PRESENT/ABSENT FLAG, AND
000900* TELLS THE CALLER WHETHER THE ROW SHOULD BE DROPPED (BLANK
001000* DATE COLUMN).
001100*---------------------------------------------------------------
001200* HISTORY OF MODIFICATION:
001300*---------------------------------------------------------------
001400* 1Q1RT1  18/04/1991 RTANBC  - INITIAL VERSION
001500* 2Q2SL1  06/07/1994 SLIMKH  - ADDED THE COMMA/DOT SEPARATOR
001600*                              DISAMBIGUATION, EARLIER CUT HAD
001700*                              ONLY HANDLED ONE STYLE (TKT
001800*                              BSE-0088)
001900* 3Q4SL1  02/09/1998 SLIMKH  - Y2K REMEDIATION REVIEW - NO DATE
002000*                              FIELDS IN THIS PROGRAM, NO CHANGE
002100*                              REQUIRED, SIGNED OFF
002200* 4Q1KN1  22/02/2000 KNGYHC  - FOREIGN CURRENCY SYMBOLS ADDED
002300*                              TO THE PREFIX STRIP, SOME SCANNED
002400*                              STATEMENTS CARRY A EURO SIGN
002500* 5Q3AK1  14/08/2001 AKUMAR  - TIGHTENED THE TRAILING DB/CR TEST
002600*                              SO IT NO LONGER MATCHES "CR" IN
002700*                              THE MIDDLE OF "CREDIT" (TKT
002800*                              BSE-0241)
002900* 6Q3JL1  19/08/2003 JLOWPC  - COMMENT CLEANUP ONLY, NO LOGIC
003000*                              CHANGE
003100****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     BSECLN.
003400 AUTHOR.         S LIM.
003500 INSTALLATION.   UNITED OVERSEAS BANK - BOSC.
003600 DATE-WRITTEN.   18 APRIL 1991.
003700 DATE-COMPILED.
003800 SECURITY.       NONE.
003900*---------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004350 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004400*---------------------------------------------------------------
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  FILLER                          PIC X(32)   VALUE
004800         "BSECLN WORKING STORAGE BEGINS".
004900*---------------------------------------------------------------
005000* GENERIC TRIM WORK AREA - SHARED BY ALL THREE TEXT COLUMNS.
005100*---------------------------------------------------------------
005200 01  WS-GEN-IN                       PIC X(120).
005300 01  WS-GEN-IN-R REDEFINES WS-GEN-IN.
005400     05  WS-GEN-IN-CHAR OCCURS 120 TIMES PIC X(01).
005500 01  WS-GEN-OUT                      PIC X(120).
005600 01  WS-GEN-TRIM-AREAS.
005700     05  WS-GEN-MAXLEN               PIC S9(04) COMP.
005800     05  WS-GEN-START                PIC S9(04) COMP.
005900     05  WS-GEN-END                  PIC S9(04) COMP.
006000     05  WS-GEN-LEN                  PIC S9(04) COMP.
006100     05  WS-GEN-SCAN                 PIC S9(04) COMP.
006200     05  FILLER                      PIC X(10).
006300*---------------------------------------------------------------
006400* AMOUNT PARSE WORK AREA - ONE AMOUNT AT A TIME, MUTASI THEN
006500* SALDO, SHARED BY THE D100-PARSE-AMOUNT SUBROUTINE.
006600*---------------------------------------------------------------
006700 01  WS-AMT-IN-TEXT                  PIC X(30).
006800 01  WS-AMT-BUF.
006900     05  WS-AMT-TEXT                 PIC X(40).
007000 01  WS-AMT-BUF-R REDEFINES WS-AMT-BUF.
007100     05  WS-AMT-CHAR OCCURS 40 TIMES PIC X(01).
007200 01  WS-AMT-UPPER.
007300     05  WS-AMT-UPPER-TEXT           PIC X(40).
007400 01  WS-AMT-UPPER-R REDEFINES WS-AMT-UPPER.
007500     05  WS-AMT-UPPER-CHAR OCCURS 40 TIMES PIC X(01).
007600 01  WS-AMT-HOLD                     PIC X(40).
007700 01  WS-AMT-PFX                      PIC X(02).
007800 01  WS-AMT-AREAS.
007900     05  WS-AMT-LEN                  PIC S9(02) COMP.
008000     05  WS-AMT-START                PIC S9(02) COMP.
008100     05  WS-AMT-END                  PIC S9(02) COMP.
008200     05  WS-AMT-ABORT                PIC X(01).
008300     05  WS-AMT-OUT-VALUE            PIC S9(13)V99.
008400     05  WS-AMT-OUT-FLAG             PIC X(01).
008500     05  FILLER                      PIC X(08).
008600*---------------------------------------------------------------
008700* DB/CR/DEBIT/CREDIT MARKER STRIP WORK AREA.
008800*---------------------------------------------------------------
008900 01  WS-MARK-AREAS.
009000     05  WS-MARK-LEN                 PIC S9(02) COMP.
009100     05  WS-MARK-START                PIC S9(02) COMP.
009200     05  WS-MARK-END                  PIC S9(02) COMP.
009300     05  WS-MARK-DONE                 PIC X(01).
009400     05  WS-SCAN-POS2                  PIC S9(02) COMP.
009500     05  FILLER                       PIC X(08).
009600*---------------------------------------------------------------
009700* SEPARATOR DISAMBIGUATION WORK AREA.
009800*---------------------------------------------------------------
009900 01  WS-SEP-AREAS.
010000     05  WS-COMMA-COUNT               PIC S9(02) COMP.
010100     05  WS-DOT-COUNT                 PIC S9(02) COMP.
010200     05  WS-COMMA-POS                 PIC S9(02) COMP.
010300     05  WS-DIGITS-AFTER              PIC S9(02) COMP.
010400     05  FILLER                       PIC X(08).
010500*---------------------------------------------------------------
010600* NUMBER BUILD WORK AREA - MANUAL TEXT-TO-NUMBER CONVERSION,
010700* DIGIT BY DIGIT, NO INTRINSIC FUNCTION AVAILABLE ON THIS
010800* COMPILER LEVEL.
010900*---------------------------------------------------------------
011000 01  WS-NUM-AREAS.
011100     05  WS-SIGN                      PIC X(01).
011200     05  WS-NUM-START                  PIC S9(02) COMP.
011300     05  WS-DOT-POS                    PIC S9(02) COMP.
011400     05  WS-INT-END                    PIC S9(02) COMP.
011500     05  WS-DEC-END                    PIC S9(02) COMP.
011600     05  WS-DEC-START                  PIC S9(02) COMP.
011700     05  WS-INT-VALUE                  PIC S9(13) COMP.
011800     05  WS-DEC-VALUE                  PIC S9(02) COMP.
011900     05  WS-DEC-DIGITS                 PIC S9(02) COMP.
012000     05  WS-DIGIT                      PIC 9(01).
012100     05  WS-VALID                      PIC X(01).
012200     05  WS-DIGIT-SEEN                  PIC X(01).
012300     05  FILLER                        PIC X(08).
012400*---------------------------------------------------------------
012500* LOW-LEVEL CHARACTER HELPERS - REMOVE/COUNT/REPLACE A GIVEN
012600* CHARACTER SOMEWHERE IN WS-AMT-TEXT(1:WS-AMT-LEN).  WS-H-POS AND
012610* WS-H-I ARE KEPT AS STANDALONE 77-LEVEL ITEMS, THE SHOP'S USUAL
012620* WAY OF DECLARING A BARE SCAN SUBSCRIPT THAT BELONGS TO NO
012630* PARTICULAR RECORD.
012700*---------------------------------------------------------------
012750 77  WS-H-POS                       PIC S9(02) COMP.
012760 77  WS-H-I                         PIC S9(02) COMP.
012800 01  WS-H-AREAS.
012900     05  WS-H-CHAR                      PIC X(01).
013000     05  WS-H-CHAR2                     PIC X(01).
013300     05  WS-H-COUNT                     PIC S9(02) COMP.
013400     05  WS-H-COUNT2                    PIC S9(02) COMP.
013500     05  WS-KEEP-CHAR                   PIC X(01).
013600     05  FILLER                         PIC X(08).
013700*---------------------------------------------------------------
013800 LINKAGE SECTION.
013900 COPY CLN.
014000*---------------------------------------------------------------
014100 PROCEDURE DIVISION USING WK-C-CLN-RECORD.
014200*---------------------------------------------------------------
014300 MAIN-MODULE.
014400     PERFORM A100-TRIM-FIELDS THRU A199-TRIM-FIELDS-EX.
014500     PERFORM B100-PARSE-MUTASI THRU B199-PARSE-MUTASI-EX.
014600     PERFORM C100-PARSE-SALDO THRU C199-PARSE-SALDO-EX.
014700     PERFORM E100-CHECK-DROP THRU E199-CHECK-DROP-EX.
014800     GOBACK.
014900*---------------------------------------------------------------
015000* A100 - TRIM EVERY TEXT COLUMN.  MUTASI/SALDO ARE TRIMMED
015100* AGAIN INSIDE THE AMOUNT PARSER, THEY DO NOT NEED IT HERE.
015200*---------------------------------------------------------------
015300 A100-TRIM-FIELDS.
015400     MOVE WK-C-CLN-IN-TANGGAL         TO WS-GEN-IN.
015500     MOVE 20                          TO WS-GEN-MAXLEN.
015600     PERFORM G100-TRIM-FIELD THRU G199-TRIM-FIELD-EX.
015700     MOVE WS-GEN-OUT (1:20)           TO WK-C-CLN-OUT-TANGGAL.
015800     MOVE WK-C-CLN-IN-KETERANGAN      TO WS-GEN-IN.
015900     MOVE 60                          TO WS-GEN-MAXLEN.
016000     PERFORM G100-TRIM-FIELD THRU G199-TRIM-FIELD-EX.
016100     MOVE WS-GEN-OUT (1:60)           TO WK-C-CLN-OUT-KETERANGAN.
016200     MOVE WK-C-CLN-IN-DETAIL          TO WS-GEN-IN.
016300     MOVE 120                         TO WS-GEN-MAXLEN.
016400     PERFORM G100-TRIM-FIELD THRU G199-TRIM-FIELD-EX.
016500     MOVE WS-GEN-OUT (1:120)          TO WK-C-CLN-OUT-DETAIL.
016600 A199-TRIM-FIELDS-EX.
016700     EXIT.
016800*---------------------------------------------------------------
016900* G100 - LEFT/RIGHT TRIM WS-GEN-IN (WS-GEN-MAXLEN BYTES) INTO
017000* WS-GEN-OUT, LEFT-JUSTIFIED, SPACE-PADDED.
017100*---------------------------------------------------------------
017200 G100-TRIM-FIELD.
017300     MOVE ZERO                       TO WS-GEN-START WS-GEN-END.
017400     PERFORM G110-FIND-START THRU G110-FIND-START-EX
017500         VARYING WS-GEN-SCAN FROM 1 BY 1
017600         UNTIL WS-GEN-SCAN > WS-GEN-MAXLEN
017700         OR WS-GEN-START > 0.
017800     PERFORM G120-FIND-END THRU G120-FIND-END-EX
017900         VARYING WS-GEN-SCAN FROM WS-GEN-MAXLEN BY -1
018000         UNTIL WS-GEN-SCAN < 1
018100         OR WS-GEN-END > 0.
018200     MOVE SPACES                     TO WS-GEN-OUT.
018300     IF WS-GEN-START > 0 AND WS-GEN-END >= WS-GEN-START
018400        COMPUTE WS-GEN-LEN = WS-GEN-END - WS-GEN-START + 1
018500        MOVE WS-GEN-IN (WS-GEN-START:WS-GEN-LEN)
018600            TO WS-GEN-OUT (1:WS-GEN-LEN)
018700     END-IF.
018800 G199-TRIM-FIELD-EX.
018900     EXIT.
019000 G110-FIND-START.
019100     IF WS-GEN-IN-CHAR (WS-GEN-SCAN) NOT = SPACE
019200        MOVE WS-GEN-SCAN             TO WS-GEN-START
019300     END-IF.
019400 G110-FIND-START-EX.
019500     EXIT.
019600 G120-FIND-END.
019700     IF WS-GEN-IN-CHAR (WS-GEN-SCAN) NOT = SPACE
019800        MOVE WS-GEN-SCAN             TO WS-GEN-END
019900     END-IF.
020000 G120-FIND-END-EX.
020100     EXIT.
020200*---------------------------------------------------------------
020300* B100/C100 - FEED THE RAW MUTASI/SALDO TEXT TO THE SHARED
020400* AMOUNT PARSER AND COPY BACK ITS RESULT.
020500*---------------------------------------------------------------
020600 B100-PARSE-MUTASI.
020700     MOVE WK-C-CLN-IN-MUTASI          TO WS-AMT-IN-TEXT.
020800     PERFORM D100-PARSE-AMOUNT THRU D199-PARSE-AMOUNT-EX.
020900     MOVE WS-AMT-OUT-VALUE            TO WK-C-CLN-OUT-MUTASI.
021000     MOVE WS-AMT-OUT-FLAG             TO WK-C-CLN-OUT-MUTASI-FLAG.
021100 B199-PARSE-MUTASI-EX.
021200     EXIT.
021300 C100-PARSE-SALDO.
021400     MOVE WK-C-CLN-IN-SALDO           TO WS-AMT-IN-TEXT.
021500     PERFORM D100-PARSE-AMOUNT THRU D199-PARSE-AMOUNT-EX.
021600     MOVE WS-AMT-OUT-VALUE            TO WK-C-CLN-OUT-SALDO.
021700     MOVE WS-AMT-OUT-FLAG             TO WK-C-CLN-OUT-SALDO-FLAG.
021800 C199-PARSE-SALDO-EX.
021900     EXIT.
022000*---------------------------------------------------------------
022100* D100 - THE SIX-STEP AMOUNT PARSE.  INPUT IS WS-AMT-IN-TEXT,
022200* OUTPUT IS WS-AMT-OUT-VALUE/WS-AMT-OUT-FLAG.
022300*---------------------------------------------------------------
022400 D100-PARSE-AMOUNT.
022500     MOVE "N"                        TO WS-AMT-OUT-FLAG.
022600     MOVE "N"                        TO WS-AMT-ABORT.
022700     MOVE ZERO                       TO WS-AMT-OUT-VALUE.
022800     MOVE SPACES                     TO WS-AMT-TEXT.
022900     MOVE WS-AMT-IN-TEXT              TO WS-AMT-TEXT (1:30).
023000     MOVE 40                         TO WS-GEN-MAXLEN.
023100     PERFORM D110-FIND-ACTUAL-LEN THRU D119-FIND-ACTUAL-LEN-EX.
023200     IF WS-AMT-LEN = 0
023300        MOVE "Y"                     TO WS-AMT-ABORT
023400     END-IF.
023500     IF WS-AMT-ABORT = "N"
023600        PERFORM D200-STRIP-PREFIX THRU D299-STRIP-PREFIX-EX
023700        PERFORM D300-STRIP-MARKERS THRU D399-STRIP-MARKERS-EX
023800        PERFORM D400-DISAMBIGUATE THRU D499-DISAMBIGUATE-EX
023900        PERFORM D500-STRIP-OTHER THRU D599-STRIP-OTHER-EX
024000        PERFORM D600-STORE-VALUE THRU D699-STORE-VALUE-EX
024100     END-IF.
024200 D199-PARSE-AMOUNT-EX.
024300     EXIT.
024400*---------------------------------------------------------------
024500* D110 - LEFT/RIGHT TRIM WS-AMT-TEXT, RE-PACK LEFT-JUSTIFIED,
024600* SET WS-AMT-LEN TO THE RESULT LENGTH (0 IF ALL BLANK).
024700*---------------------------------------------------------------
024800 D110-FIND-ACTUAL-LEN.
024900     MOVE ZERO                       TO WS-AMT-START WS-AMT-END.
025000     PERFORM D111-FIND-AMT-START THRU D111-FIND-AMT-START-EX
025100         VARYING WS-GEN-SCAN FROM 1 BY 1
025200         UNTIL WS-GEN-SCAN > 40
025300         OR WS-AMT-START > 0.
025400     PERFORM D112-FIND-AMT-END THRU D112-FIND-AMT-END-EX
025500         VARYING WS-GEN-SCAN FROM 40 BY -1
025600         UNTIL WS-GEN-SCAN < 1
025700         OR WS-AMT-END > 0.
025800     IF WS-AMT-START > 0 AND WS-AMT-END >= WS-AMT-START
025900        COMPUTE WS-AMT-LEN = WS-AMT-END - WS-AMT-START + 1
026000        MOVE WS-AMT-TEXT (WS-AMT-START:WS-AMT-LEN)
026100            TO WS-AMT-HOLD (1:WS-AMT-LEN)
026200        MOVE SPACES                  TO WS-AMT-TEXT
026300        MOVE WS-AMT-HOLD (1:WS-AMT-LEN) TO WS-AMT-TEXT (1:WS-AMT-LEN)
026400     ELSE
026500        MOVE ZERO                    TO WS-AMT-LEN
026600     END-IF.
026700 D119-FIND-ACTUAL-LEN-EX.
026800     EXIT.
026900 D111-FIND-AMT-START.
027000     IF WS-AMT-CHAR (WS-GEN-SCAN) NOT = SPACE
027100        MOVE WS-GEN-SCAN             TO WS-AMT-START
027200     END-IF.
027300 D111-FIND-AMT-START-EX.
027400     EXIT.
027500 D112-FIND-AMT-END.
027600     IF WS-AMT-CHAR (WS-GEN-SCAN) NOT = SPACE
027700        MOVE WS-GEN-SCAN             TO WS-AMT-END
027800     END-IF.
027900 D112-FIND-AMT-END-EX.
028000     EXIT.
028100*---------------------------------------------------------------
028200* D200 - STEP 2: STRIP THE "RP" PREFIX (ANY CASE, OPTIONAL
028300* TRAILING SPACES) AND ANY CURRENCY SYMBOL, WHEREVER IT FALLS.
028400*---------------------------------------------------------------
028500 D200-STRIP-PREFIX.
028600     MOVE WS-AMT-TEXT (1:2)           TO WS-AMT-PFX.
028700     INSPECT WS-AMT-PFX CONVERTING "rp" TO "RP".
028800     IF WS-AMT-PFX = "RP"
028900        MOVE 1 TO WS-H-POS
029000        MOVE 2 TO WS-H-COUNT
029100        PERFORM H400-DELETE-RANGE THRU H499-DELETE-RANGE-EX
029200        PERFORM D220-SKIP-LEADING-SPACES
029300            THRU D220-SKIP-LEADING-SPACES-EX
029400     END-IF.
029500     MOVE "$"                        TO WS-H-CHAR.
029600     PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX.
029700     MOVE "€"                        TO WS-H-CHAR.
029800     PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX.
029900     MOVE "£"                        TO WS-H-CHAR.
030000     PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX.
030100     MOVE "¥"                        TO WS-H-CHAR.
030200     PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX.
030300 D299-STRIP-PREFIX-EX.
030400     EXIT.
030500 D220-SKIP-LEADING-SPACES.
030600     PERFORM D221-REMOVE-LEAD-SPACE THRU D221-REMOVE-LEAD-SPACE-EX
030700         UNTIL WS-AMT-LEN = 0
030800         OR WS-AMT-TEXT (1:1) NOT = SPACE.
030900 D220-SKIP-LEADING-SPACES-EX.
031000     EXIT.
031100 D221-REMOVE-LEAD-SPACE.
031200     MOVE 1                          TO WS-H-POS.
031300     PERFORM H100-REMOVE-CHAR-AT THRU H199-REMOVE-CHAR-AT-EX.
031400 D221-REMOVE-LEAD-SPACE-EX.
031500     EXIT.
031600*---------------------------------------------------------------
031700* D300 - STEP 3: DROP A TRAILING DB/CR/DEBIT/CREDIT MARKER
031800* OUTRIGHT (WITH ITS LEADING SPACE IF ANY); COLLAPSE ANY
031900* OTHER OCCURRENCE STILL EMBEDDED TO A SINGLE SPACE.  THE
032000* MARKER NEVER CHANGES THE SIGN ALREADY IN THE DIGITS.
032100*---------------------------------------------------------------
032200 D300-STRIP-MARKERS.
032300     MOVE WS-AMT-TEXT                TO WS-AMT-UPPER-TEXT.
032400     INSPECT WS-AMT-UPPER-TEXT CONVERTING
032500         "abcdefghijklmnopqrstuvwxyz" TO
032600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
032700     MOVE "N"                        TO WS-MARK-DONE.
032800     IF WS-AMT-LEN >= 6
032900        IF WS-AMT-UPPER-TEXT (WS-AMT-LEN - 5:6) = "CREDIT"
033000           MOVE 6                    TO WS-MARK-LEN
033100           PERFORM D310-DELETE-TRAILING-MARKER
033200               THRU D319-DELETE-TRAILING-MARKER-EX
033300           MOVE "Y"                  TO WS-MARK-DONE
033400        END-IF
033500     END-IF.
033600     IF WS-MARK-DONE = "N" AND WS-AMT-LEN >= 5
033700        IF WS-AMT-UPPER-TEXT (WS-AMT-LEN - 4:5) = "DEBIT"
033800           MOVE 5                    TO WS-MARK-LEN
033900           PERFORM D310-DELETE-TRAILING-MARKER
034000               THRU D319-DELETE-TRAILING-MARKER-EX
034100           MOVE "Y"                  TO WS-MARK-DONE
034200        END-IF
034300     END-IF.
034400     IF WS-MARK-DONE = "N" AND WS-AMT-LEN >= 2
034500        IF WS-AMT-UPPER-TEXT (WS-AMT-LEN - 1:2) = "CR"
034600           MOVE 2                    TO WS-MARK-LEN
034700           PERFORM D310-DELETE-TRAILING-MARKER
034800               THRU D319-DELETE-TRAILING-MARKER-EX
034900           MOVE "Y"                  TO WS-MARK-DONE
035000        END-IF
035100     END-IF.
035200     IF WS-MARK-DONE = "N" AND WS-AMT-LEN >= 2
035300        IF WS-AMT-UPPER-TEXT (WS-AMT-LEN - 1:2) = "DB"
035400           MOVE 2                    TO WS-MARK-LEN
035500           PERFORM D310-DELETE-TRAILING-MARKER
035600               THRU D319-DELETE-TRAILING-MARKER-EX
035700           MOVE "Y"                  TO WS-MARK-DONE
035800        END-IF
035900     END-IF.
036000     MOVE WS-AMT-TEXT                TO WS-AMT-UPPER-TEXT.
036100     INSPECT WS-AMT-UPPER-TEXT CONVERTING
036200         "abcdefghijklmnopqrstuvwxyz" TO
036300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036400     PERFORM D330-COLLAPSE-EMBEDDED THRU D339-COLLAPSE-EMBEDDED-EX.
036500 D399-STRIP-MARKERS-EX.
036600     EXIT.
036700 D310-DELETE-TRAILING-MARKER.
036800     COMPUTE WS-MARK-START = WS-AMT-LEN - WS-MARK-LEN + 1.
036900     MOVE WS-MARK-START               TO WS-H-POS.
037000     MOVE WS-MARK-LEN                 TO WS-H-COUNT.
037100     IF WS-MARK-START > 1
037200        IF WS-AMT-TEXT (WS-MARK-START - 1:1) = SPACE
037300           COMPUTE WS-H-POS = WS-MARK-START - 1
037400           ADD 1                     TO WS-H-COUNT
037500        END-IF
037600     END-IF.
037700     PERFORM H400-DELETE-RANGE THRU H499-DELETE-RANGE-EX.
037800 D319-DELETE-TRAILING-MARKER-EX.
037900     EXIT.
038000 D330-COLLAPSE-EMBEDDED.
038100     MOVE 1                          TO WS-SCAN-POS2.
038200     PERFORM D340-TEST-EMBED-POS THRU D349-TEST-EMBED-POS-EX
038300         UNTIL WS-SCAN-POS2 > WS-AMT-LEN.
038400 D339-COLLAPSE-EMBEDDED-EX.
038500     EXIT.
038600 D340-TEST-EMBED-POS.
038700     MOVE "N"                        TO WS-MARK-DONE.
038800     IF WS-AMT-LEN - WS-SCAN-POS2 + 1 >= 6
038900        IF WS-AMT-UPPER-TEXT (WS-SCAN-POS2:6) = "CREDIT"
039000           MOVE 6                    TO WS-MARK-LEN
039100           PERFORM D350-COLLAPSE-ONE THRU D359-COLLAPSE-ONE-EX
039200           MOVE "Y"                  TO WS-MARK-DONE
039300        END-IF
039400     END-IF.
039500     IF WS-MARK-DONE = "N" AND WS-AMT-LEN - WS-SCAN-POS2 + 1 >= 5
039600        IF WS-AMT-UPPER-TEXT (WS-SCAN-POS2:5) = "DEBIT"
039700           MOVE 5                    TO WS-MARK-LEN
039800           PERFORM D350-COLLAPSE-ONE THRU D359-COLLAPSE-ONE-EX
039900           MOVE "Y"                  TO WS-MARK-DONE
040000        END-IF
040100     END-IF.
040200     IF WS-MARK-DONE = "N" AND WS-AMT-LEN - WS-SCAN-POS2 + 1 >= 2
040300        IF WS-AMT-UPPER-TEXT (WS-SCAN-POS2:2) = "CR"
040400           MOVE 2                    TO WS-MARK-LEN
040500           PERFORM D350-COLLAPSE-ONE THRU D359-COLLAPSE-ONE-EX
040600           MOVE "Y"                  TO WS-MARK-DONE
040700        END-IF
040800     END-IF.
040900     IF WS-MARK-DONE = "N" AND WS-AMT-LEN - WS-SCAN-POS2 + 1 >= 2
041000        IF WS-AMT-UPPER-TEXT (WS-SCAN-POS2:2) = "DB"
041100           MOVE 2                    TO WS-MARK-LEN
041200           PERFORM D350-COLLAPSE-ONE THRU D359-COLLAPSE-ONE-EX
041300           MOVE "Y"                  TO WS-MARK-DONE
041400        END-IF
041500     END-IF.
041600     ADD 1                           TO WS-SCAN-POS2.
041700 D349-TEST-EMBED-POS-EX.
041800     EXIT.
041900 D350-COLLAPSE-ONE.
042000     IF WS-MARK-LEN > 1
042100        COMPUTE WS-H-POS = WS-SCAN-POS2 + 1
042200        COMPUTE WS-H-COUNT = WS-MARK-LEN - 1
042300        PERFORM H400-DELETE-RANGE THRU H499-DELETE-RANGE-EX
042400     END-IF.
042500     MOVE SPACE                      TO WS-AMT-TEXT (WS-SCAN-POS2:1).
042600     MOVE WS-AMT-TEXT                TO WS-AMT-UPPER-TEXT.
042700     INSPECT WS-AMT-UPPER-TEXT CONVERTING
042800         "abcdefghijklmnopqrstuvwxyz" TO
042900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
043000 D359-COLLAPSE-ONE-EX.
043100     EXIT.
043200*---------------------------------------------------------------
043300* D400 - STEP 4: SEPARATOR DISAMBIGUATION.
043400*---------------------------------------------------------------
043500 D400-DISAMBIGUATE.
043600     PERFORM D410-COUNT-COMMAS THRU D419-COUNT-COMMAS-EX.
043700     PERFORM D420-COUNT-DOTS THRU D429-COUNT-DOTS-EX.
043800     IF WS-COMMA-COUNT > 0 AND WS-DOT-COUNT > 0
043900        MOVE ","                     TO WS-H-CHAR
044000        PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX
044100     ELSE
044200        IF WS-COMMA-COUNT > 0
044300           PERFORM D430-HANDLE-COMMA-ONLY
044400               THRU D439-HANDLE-COMMA-ONLY-EX
044500        ELSE
044600           IF WS-DOT-COUNT > 1
044700              MOVE "."               TO WS-H-CHAR
044800              PERFORM H300-REMOVE-ALL-CHAR
044900                  THRU H399-REMOVE-ALL-CHAR-EX
045000           END-IF
045100        END-IF
045200     END-IF.
045300 D499-DISAMBIGUATE-EX.
045400     EXIT.
045500 D410-COUNT-COMMAS.
045600     MOVE ","                        TO WS-H-CHAR.
045700     PERFORM H350-COUNT-CHAR THRU H359-COUNT-CHAR-EX.
045800     MOVE WS-H-COUNT2                TO WS-COMMA-COUNT.
045900 D419-COUNT-COMMAS-EX.
046000     EXIT.
046100 D420-COUNT-DOTS.
046200     MOVE "."                        TO WS-H-CHAR.
046300     PERFORM H350-COUNT-CHAR THRU H359-COUNT-CHAR-EX.
046400     MOVE WS-H-COUNT2                TO WS-DOT-COUNT.
046500 D429-COUNT-DOTS-EX.
046600     EXIT.
046700 D430-HANDLE-COMMA-ONLY.
046800     PERFORM D440-FIND-COMMA-POS THRU D449-FIND-COMMA-POS-EX.
046900     COMPUTE WS-DIGITS-AFTER = WS-AMT-LEN - WS-COMMA-POS.
047000     IF WS-COMMA-COUNT > 1 OR WS-DIGITS-AFTER <= 2
047100        MOVE ","                     TO WS-H-CHAR
047200        MOVE "."                     TO WS-H-CHAR2
047300        PERFORM H500-REPLACE-ALL-CHAR THRU H599-REPLACE-ALL-CHAR-EX
047400     ELSE
047500        MOVE ","                     TO WS-H-CHAR
047600        PERFORM H300-REMOVE-ALL-CHAR THRU H399-REMOVE-ALL-CHAR-EX
047700     END-IF.
047800 D439-HANDLE-COMMA-ONLY-EX.
047900     EXIT.
048000 D440-FIND-COMMA-POS.
048100     MOVE ZERO                       TO WS-COMMA-POS.
048200     PERFORM D450-TEST-COMMA-POS THRU D459-TEST-COMMA-POS-EX
048300         VARYING WS-GEN-SCAN FROM 1 BY 1
048400         UNTIL WS-GEN-SCAN > WS-AMT-LEN
048500         OR WS-COMMA-POS > 0.
048600 D449-FIND-COMMA-POS-EX.
048700     EXIT.
048800 D450-TEST-COMMA-POS.
048900     IF WS-AMT-CHAR (WS-GEN-SCAN) = ","
049000        MOVE WS-GEN-SCAN             TO WS-COMMA-POS
049100     END-IF.
049200 D459-TEST-COMMA-POS-EX.
049300     EXIT.
049400*---------------------------------------------------------------
049500* D500 - STEP 5: STRIP ANYTHING THAT IS NOT A DIGIT, A DOT OR
049600* A MINUS SIGN.
049700*---------------------------------------------------------------
049800 D500-STRIP-OTHER.
049900     MOVE 1                          TO WS-GEN-SCAN.
050000     PERFORM D510-TEST-AND-STRIP THRU D519-TEST-AND-STRIP-EX
050100         UNTIL WS-GEN-SCAN > WS-AMT-LEN.
050200 D599-STRIP-OTHER-EX.
050300     EXIT.
050400 D510-TEST-AND-STRIP.
050500     MOVE "Y"                        TO WS-KEEP-CHAR.
050600     IF WS-AMT-CHAR (WS-GEN-SCAN) NOT NUMERIC
050700        IF WS-AMT-CHAR (WS-GEN-SCAN) NOT = "."
050800           AND WS-AMT-CHAR (WS-GEN-SCAN) NOT = "-"
050900           MOVE "N"                  TO WS-KEEP-CHAR
051000        END-IF
051100     END-IF.
051200     IF WS-KEEP-CHAR = "N"
051300        MOVE WS-GEN-SCAN             TO WS-H-POS
051400        PERFORM H100-REMOVE-CHAR-AT THRU H199-REMOVE-CHAR-AT-EX
051500     ELSE
051600        ADD 1                        TO WS-GEN-SCAN
051700     END-IF.
051800 D519-TEST-AND-STRIP-EX.
051900     EXIT.
052000*---------------------------------------------------------------
052100* D600 - STEP 6: VALIDATE AND STORE.  THE SIGN, IF ANY, IS THE
052200* LEADING CHARACTER; THE REMAINDER IS AT MOST ONE INTEGER PART
052300* AND ONE 2-DIGIT DECIMAL PART SEPARATED BY A DOT.
052400*---------------------------------------------------------------
052500 D600-STORE-VALUE.
052600     MOVE "+"                        TO WS-SIGN.
052700     MOVE 1                          TO WS-NUM-START.
052800     IF WS-AMT-LEN > 0
052900        IF WS-AMT-TEXT (1:1) = "-"
053000           MOVE "-"                  TO WS-SIGN
053100           MOVE 2                    TO WS-NUM-START
053200        END-IF
053300     END-IF.
053400     PERFORM D610-FIND-DOT-POS THRU D619-FIND-DOT-POS-EX.
053500     MOVE ZERO                       TO WS-INT-VALUE WS-DEC-VALUE
053600                                         WS-DEC-DIGITS.
053700     MOVE "Y"                        TO WS-VALID.
053800     MOVE "N"                        TO WS-DIGIT-SEEN.
053900     IF WS-AMT-LEN < WS-NUM-START
054000        MOVE "N"                     TO WS-VALID
054100     END-IF.
054200     IF WS-VALID = "Y"
054300        PERFORM D620-ACCUM-INTEGER THRU D629-ACCUM-INTEGER-EX
054400        IF WS-DOT-POS > 0
054500           PERFORM D630-ACCUM-DECIMAL THRU D639-ACCUM-DECIMAL-EX
054600        END-IF
054700     END-IF.
054800     IF WS-VALID = "Y" AND WS-DIGIT-SEEN = "Y"
054900        COMPUTE WS-AMT-OUT-VALUE ROUNDED =
055000            WS-INT-VALUE + (WS-DEC-VALUE / 100)
055100        IF WS-SIGN = "-"
055200           COMPUTE WS-AMT-OUT-VALUE = WS-AMT-OUT-VALUE * -1
055300        END-IF
055400        MOVE "Y"                     TO WS-AMT-OUT-FLAG
055500     ELSE
055600        MOVE "N"                     TO WS-AMT-OUT-FLAG
055700        MOVE ZERO                    TO WS-AMT-OUT-VALUE
055800     END-IF.
055900 D699-STORE-VALUE-EX.
056000     EXIT.
056100 D610-FIND-DOT-POS.
056200     MOVE ZERO                       TO WS-DOT-POS.
056300     PERFORM D611-TEST-DOT-POS THRU D611-TEST-DOT-POS-EX
056400         VARYING WS-GEN-SCAN FROM WS-NUM-START BY 1
056500         UNTIL WS-GEN-SCAN > WS-AMT-LEN
056600         OR WS-DOT-POS > 0.
056700 D619-FIND-DOT-POS-EX.
056800     EXIT.
056900 D611-TEST-DOT-POS.
057000     IF WS-AMT-CHAR (WS-GEN-SCAN) = "."
057100        MOVE WS-GEN-SCAN             TO WS-DOT-POS
057200     END-IF.
057300 D611-TEST-DOT-POS-EX.
057400     EXIT.
057500 D620-ACCUM-INTEGER.
057600     IF WS-DOT-POS > 0
057700        COMPUTE WS-INT-END = WS-DOT-POS - 1
057800     ELSE
057900        MOVE WS-AMT-LEN              TO WS-INT-END
058000     END-IF.
058100     PERFORM D621-ACCUM-ONE-INT-DIGIT THRU D621-ACCUM-ONE-INT-DIGIT-EX
058200         VARYING WS-GEN-SCAN FROM WS-NUM-START BY 1
058300         UNTIL WS-GEN-SCAN > WS-INT-END.
058400 D629-ACCUM-INTEGER-EX.
058500     EXIT.
058600 D621-ACCUM-ONE-INT-DIGIT.
058700     IF WS-AMT-CHAR (WS-GEN-SCAN) IS NUMERIC
058800        MOVE WS-AMT-CHAR (WS-GEN-SCAN) TO WS-DIGIT
058900        COMPUTE WS-INT-VALUE = WS-INT-VALUE * 10 + WS-DIGIT
059000        MOVE "Y"                     TO WS-DIGIT-SEEN
059100     ELSE
059200        MOVE "N"                     TO WS-VALID
059300     END-IF.
059400 D621-ACCUM-ONE-INT-DIGIT-EX.
059500     EXIT.
059600 D630-ACCUM-DECIMAL.
059700     COMPUTE WS-DEC-START = WS-DOT-POS + 1.
059800     COMPUTE WS-DEC-END = WS-DOT-POS + 2.
059900     IF WS-DEC-END > WS-AMT-LEN
060000        MOVE WS-AMT-LEN              TO WS-DEC-END
060100     END-IF.
060200     PERFORM D631-ACCUM-ONE-DEC-DIGIT THRU D631-ACCUM-ONE-DEC-DIGIT-EX
060300         VARYING WS-GEN-SCAN FROM WS-DEC-START BY 1
060400         UNTIL WS-GEN-SCAN > WS-DEC-END.
060500     IF WS-DEC-DIGITS = 1
060600        COMPUTE WS-DEC-VALUE = WS-DEC-VALUE * 10
060700     END-IF.
060800 D639-ACCUM-DECIMAL-EX.
060900     EXIT.
061000 D631-ACCUM-ONE-DEC-DIGIT.
061100     IF WS-AMT-CHAR (WS-GEN-SCAN) IS NUMERIC
061200        MOVE WS-AMT-CHAR (WS-GEN-SCAN) TO WS-DIGIT
061300        COMPUTE WS-DEC-VALUE = WS-DEC-VALUE * 10 + WS-DIGIT
061400        ADD 1                        TO WS-DEC-DIGITS
061500        MOVE "Y"                     TO WS-DIGIT-SEEN
061600     ELSE
061700        MOVE "N"                     TO WS-VALID
061800     END-IF.
061900 D631-ACCUM-ONE-DEC-DIGIT-EX.
062000     EXIT.
062100*---------------------------------------------------------------
062200* H100 - REMOVE ONE CHARACTER AT WS-H-POS, SHIFTING EVERYTHING
062300* AFTER IT LEFT BY ONE AND SHORTENING WS-AMT-LEN.
062400*---------------------------------------------------------------
062500 H100-REMOVE-CHAR-AT.
062600     PERFORM H110-SHIFT-ONE THRU H119-SHIFT-ONE-EX
062700         VARYING WS-GEN-SCAN FROM WS-H-POS BY 1
062800         UNTIL WS-GEN-SCAN >= WS-AMT-LEN.
062900     MOVE SPACE                      TO WS-AMT-CHAR (WS-AMT-LEN).
063000     SUBTRACT 1                      FROM WS-AMT-LEN.
063100 H199-REMOVE-CHAR-AT-EX.
063200     EXIT.
063300 H110-SHIFT-ONE.
063400     MOVE WS-AMT-CHAR (WS-GEN-SCAN + 1) TO WS-AMT-CHAR (WS-GEN-SCAN).
063500 H119-SHIFT-ONE-EX.
063600     EXIT.
063700*---------------------------------------------------------------
063800* H300 - REMOVE EVERY OCCURRENCE OF WS-H-CHAR.
063900*---------------------------------------------------------------
064000 H300-REMOVE-ALL-CHAR.
064100     PERFORM H310-SCAN-FOR-CHAR THRU H319-SCAN-FOR-CHAR-EX
064200         VARYING WS-GEN-SCAN FROM 1 BY 1
064300         UNTIL WS-GEN-SCAN > WS-AMT-LEN.
064400 H399-REMOVE-ALL-CHAR-EX.
064500     EXIT.
064600 H310-SCAN-FOR-CHAR.
064700*                        A REMOVAL SHIFTS EVERYTHING LEFT, SO
064800*                        BACK UP ONE BEFORE THE NEXT AUTOMATIC
064900*                        ADVANCE AND RE-TEST THE SAME SPOT
065000     IF WS-AMT-CHAR (WS-GEN-SCAN) = WS-H-CHAR
065100        MOVE WS-GEN-SCAN             TO WS-H-POS
065200        PERFORM H100-REMOVE-CHAR-AT THRU H199-REMOVE-CHAR-AT-EX
065300        SUBTRACT 1                   FROM WS-GEN-SCAN
065400     END-IF.
065500 H319-SCAN-FOR-CHAR-EX.
065600     EXIT.
065700*---------------------------------------------------------------
065800* H350 - COUNT EVERY OCCURRENCE OF WS-H-CHAR INTO WS-H-COUNT2.
065900*---------------------------------------------------------------
066000 H350-COUNT-CHAR.
066100     MOVE ZERO                       TO WS-H-COUNT2.
066200     PERFORM H360-COUNT-ONE-POS THRU H369-COUNT-ONE-POS-EX
066300         VARYING WS-GEN-SCAN FROM 1 BY 1
066400         UNTIL WS-GEN-SCAN > WS-AMT-LEN.
066500 H359-COUNT-CHAR-EX.
066600     EXIT.
066700 H360-COUNT-ONE-POS.
066800     IF WS-AMT-CHAR (WS-GEN-SCAN) = WS-H-CHAR
066900        ADD 1                        TO WS-H-COUNT2
067000     END-IF.
067100 H369-COUNT-ONE-POS-EX.
067200     EXIT.
067300*---------------------------------------------------------------
067400* H400 - DELETE WS-H-COUNT CHARACTERS STARTING AT WS-H-POS.
067500*---------------------------------------------------------------
067600 H400-DELETE-RANGE.
067700     PERFORM H410-DELETE-ONE THRU H419-DELETE-ONE-EX
067800         VARYING WS-H-I FROM 1 BY 1
067900         UNTIL WS-H-I > WS-H-COUNT.
068000 H499-DELETE-RANGE-EX.
068100     EXIT.
068200 H410-DELETE-ONE.
068300     PERFORM H100-REMOVE-CHAR-AT THRU H199-REMOVE-CHAR-AT-EX.
068400 H419-DELETE-ONE-EX.
068500     EXIT.
068600*---------------------------------------------------------------
068700* H500 - REPLACE EVERY OCCURRENCE OF WS-H-CHAR BY WS-H-CHAR2,
068800* LENGTH UNCHANGED.
068900*---------------------------------------------------------------
069000 H500-REPLACE-ALL-CHAR.
069100     PERFORM H510-REPLACE-ONE-POS THRU H519-REPLACE-ONE-POS-EX
069200         VARYING WS-GEN-SCAN FROM 1 BY 1
069300         UNTIL WS-GEN-SCAN > WS-AMT-LEN.
069400 H599-REPLACE-ALL-CHAR-EX.
069500     EXIT.
069600 H510-REPLACE-ONE-POS.
069700     IF WS-AMT-CHAR (WS-GEN-SCAN) = WS-H-CHAR
069800        MOVE WS-H-CHAR2              TO WS-AMT-CHAR (WS-GEN-SCAN)
069900     END-IF.
070000 H519-REPLACE-ONE-POS-EX.
070100     EXIT.
070200*---------------------------------------------------------------
070300* E100 - A ROW SURVIVES ONLY IF TANGGAL IS NON-BLANK AFTER
070400* TRIMMING.
070500*---------------------------------------------------------------
070600 E100-CHECK-DROP.
070700     IF WK-C-CLN-OUT-TANGGAL = SPACES
070800        MOVE "Y"                     TO WK-C-CLN-OUT-DROP
070900     ELSE
071000        MOVE "N"                     TO WK-C-CLN-OUT-DROP
071100     END-IF.
071200 E199-CHECK-DROP-EX.
071300     EXIT.
