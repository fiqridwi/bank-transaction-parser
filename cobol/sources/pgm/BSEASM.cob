000100****************************************************************
000200* PROGRAM-ID. BSEASM
000300*---------------------------------------------------------------
000400* ROW ASSEMBLER FOR THE STATEMENT EXTRACT BATCH SUITE.  CALLED
000500* ONCE PER STATEMENT PAGE BY BSEDRIV.  TAKES THE PAGE'S WORD
000600* TABLE (EACH WORD CARRYING AN X/Y POSITION AND TEXT), FINDS
000700* THE COLUMN HEADING LINE, GROUPS THE REMAINING WORDS INTO
000800* PHYSICAL LINES BY Y, SPREADS EACH LINE ACROSS THE 5 STATEMENT
000900* COLUMNS BY X, DROPS LINES THAT ARE NOT REAL TRANSACTION DATA,
001000* AND MERGES CONTINUATION LINES INTO THE TRANSACTION THEY
001100* BELONG TO.  RETURNS THE FINISHED ROWS FOR THE PAGE.
001200*---------------------------------------------------------------
001300* HISTORY OF MODIFICATION:
001400*---------------------------------------------------------------
001500* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION, REPLACES THE
001600*                              MANUAL RE-KEYING OF STATEMENT
001700*                              DETAIL ONTO CODING SHEETS
001800* 2Q3RT2  29/11/1993 RTANBC  - WIDENED WK-FW-TABLE TO 200
001900*                              ENTRIES, SOME PAGES WERE BEING
002000*                              TRUNCATED (TKT BSE-0147)
002100* 3Q4SL1  02/09/1998 SLIMKH  - Y2K REMEDIATION REVIEW - NO DATE
002200*                              FIELDS IN THIS PROGRAM, NO CHANGE
002300*                              REQUIRED, SIGNED OFF
002400* 4Q2KN1  17/05/2000 KNGYHC  - CORRECTED HEADER SCAN TO UPPER-
002500*                              CASE THE WORD TEXT BEFORE TESTING,
002600*                              LOWER-CASE "tanggal" WAS SLIPPING
002700*                              THROUGH (TKT BSE-0203)
002800* 5Q1AK1  11/01/2002 AKUMAR  - ROW TABLE RAISED FROM 40 TO 60,
002900*                              HIGH-VOLUME SAVINGS PAGES WERE
003000*                              OVERFLOWING IT
003100* 6Q3JL1  19/08/2003 JLOWPC  - CLARIFIED COMMENTS AROUND THE
003200*                              CONTINUATION MERGE, NO LOGIC
003300*                              CHANGE
003400****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     BSEASM.
003700 AUTHOR.         R TAN.
003800 INSTALLATION.   UNITED OVERSEAS BANK - BOSC.
003900 DATE-WRITTEN.   14 MARCH 1991.
004000 DATE-COMPILED.
004100 SECURITY.       NONE.
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004650 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700*---------------------------------------------------------------
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  FILLER                          PIC X(32)   VALUE
005100         "BSEASM WORKING STORAGE BEGINS".
005200*---------------------------------------------------------------
005300* WORDS ON THE PAGE AFTER THE HEADER LINE IS SKIPPED, SORTED
005400* ASCENDING BY X SO THAT LINE/COLUMN ASSEMBLY CAN APPEND LEFT
005500* TO RIGHT SIMPLY BY WALKING THE TABLE IN ORDER.
005600*---------------------------------------------------------------
005700 01  WS-FW-TABLE.
005800     05  WS-FW-ENTRY OCCURS 200 TIMES INDEXED BY WS-FW-IX.
005900         10  WS-FW-Y                 PIC 9(04)V9(02).
006000         10  WS-FW-X                 PIC 9(04)V9(02).
006100         10  WS-FW-TEXT              PIC X(40).
006200     05  FILLER                      PIC X(08).
006300 01  WS-FW-HOLD.
006400     05  WS-FWH-Y                    PIC 9(04)V9(02).
006500     05  WS-FWH-X                    PIC 9(04)V9(02).
006600     05  WS-FWH-TEXT                 PIC X(40).
006650     05  FILLER                      PIC X(08).
006700 77  WS-FW-COUNT                     PIC S9(04) COMP.
006800*---------------------------------------------------------------
006900* ONE ENTRY PER PHYSICAL LINE ON THE PAGE, HELD IN ASCENDING Y
007000* ORDER (KEPT SORTED BY INSERTION AS LINES ARE DISCOVERED).
007100*---------------------------------------------------------------
007200 01  WS-LINE-TABLE.
007300     05  WS-LINE-ENTRY OCCURS 100 TIMES INDEXED BY WS-LINE-IX.
007400         10  WS-LINE-Y               PIC 9(04)V9(02).
007500         10  WS-LINE-TANGGAL         PIC X(20).
007600         10  WS-LINE-KETERANGAN      PIC X(60).
007700         10  WS-LINE-DETAIL          PIC X(120).
007800         10  WS-LINE-MUTASI          PIC X(30).
007900         10  WS-LINE-SALDO           PIC X(30).
008000         10  WS-LINE-KEEP            PIC X(01).
008100     05  FILLER                      PIC X(08).
008200 77  WS-LINE-COUNT                   PIC S9(04) COMP.
008300*---------------------------------------------------------------
008400* SCRATCH COPY OF ONE LINE'S 5 COLUMNS, USED BY ROW VALIDATION
008500* TO TEST "ENTIRELY BLANK" WITH A SINGLE COMPARE VIA THE
008600* ALPHANUMERIC REDEFINITION BELOW INSTEAD OF 5 SEPARATE ONES.
008700*---------------------------------------------------------------
008800 01  WS-LINE-COLUMNS.
008900     05  WS-LC-TANGGAL               PIC X(20).
009000     05  WS-LC-KETERANGAN            PIC X(60).
009100     05  WS-LC-DETAIL                PIC X(120).
009200     05  WS-LC-MUTASI                PIC X(30).
009300     05  WS-LC-SALDO                 PIC X(30).
009400 01  WS-LINE-COLUMNS-ALPHA REDEFINES WS-LINE-COLUMNS.
009500     05  WS-LC-ALPHA-TEXT            PIC X(260).
009600*---------------------------------------------------------------
009700* THE TRANSACTION CURRENTLY BEING BUILT BY THE CONTINUATION
009800* MERGE STEP.  EMPTIED AND RE-FILLED EVERY TIME A DATED ROW
009900* STARTS A NEW TRANSACTION.
010000*---------------------------------------------------------------
010100 01  WS-OPEN-TXN.
010150     COPY BSEROW.
010800*---------------------------------------------------------------
010900* CHARACTER-AT-A-TIME VIEWS USED BY THE SUBSTRING SCANS - THE
011000* "TANGGAL" HEADER TEST (40-BYTE WORD TEXT) AND THE DATE
011100* PATTERN TEST (20-BYTE TANGGAL CELL).
011200*---------------------------------------------------------------
011300 01  WS-HDR-SCAN-BUF.
011400     05  WS-HDR-SCAN-TEXT            PIC X(40).
011500 01  WS-HDR-SCAN-BUF-R REDEFINES WS-HDR-SCAN-BUF.
011600     05  WS-HDR-SCAN-CHAR OCCURS 40 TIMES PIC X(01).
011700 01  WS-DATE-SCAN-BUF.
011800     05  WS-DATE-SCAN-TEXT           PIC X(20).
011900 01  WS-DATE-SCAN-BUF-R REDEFINES WS-DATE-SCAN-BUF.
012000     05  WS-DATE-SCAN-CHAR OCCURS 20 TIMES PIC X(01).
012100*---------------------------------------------------------------
012200* GENERAL WORK AREAS.
012300*---------------------------------------------------------------
012400 01  WS-WORK-AREAS.
012500     05  WS-TABLE-START-Y            PIC 9(04)V9(02).
012600     05  WS-HDR-FOUND                PIC X(01).
012700     05  WS-BUCKET-RAW               PIC 9(06)V9(04) COMP-3.
012800     05  WS-BUCKET-INT               PIC 9(06) COMP.
012900     05  WS-LINE-KEY                 PIC 9(04)V9(02).
013000     05  WS-FOUND-LINE-IX            PIC S9(04) COMP.
013100     05  WS-SCAN-POS                 PIC S9(04) COMP.
013200     05  WS-SWAP-IX                  PIC S9(04) COMP.
013300     05  WS-SWAP2-IX                 PIC S9(04) COMP.
013400     05  WS-DATE-FOUND               PIC X(01).
013500     05  WS-BEFORE-OK                PIC X(01).
013600     05  WS-AFTER-OK                 PIC X(01).
013700     05  WS-FOUND-POS                PIC S9(04) COMP.
013800     05  WS-COL-NONBLANK-COUNT       PIC S9(02) COMP.
013900     05  WS-INS-IX                   PIC S9(04) COMP.
014000     05  WS-SHIFT-IX                 PIC S9(04) COMP.
014100     05  WS-OPEN-TXN-ACTIVE          PIC X(01).
014200     05  WS-GEN-BUF                  PIC X(120).
014300     05  WS-GEN-MAXLEN               PIC S9(04) COMP.
014400     05  WS-GEN-LEN                  PIC S9(04) COMP.
014500     05  WS-GEN-SCAN                 PIC S9(04) COMP.
014600     05  WS-TARGET-LEN               PIC S9(04) COMP.
014700     05  WS-WORD-LEN                 PIC S9(04) COMP.
014800     05  FILLER                      PIC X(10).
014900*---------------------------------------------------------------
015000 LINKAGE SECTION.
015100 COPY ASM.
015200*---------------------------------------------------------------
015300 PROCEDURE DIVISION USING WK-C-ASM-RECORD.
015400*---------------------------------------------------------------
015500 MAIN-MODULE.
015600     MOVE 300                        TO WS-TABLE-START-Y.
015700     MOVE "N"                        TO WS-HDR-FOUND.
015800     MOVE ZERO                       TO WK-C-ASM-ROW-COUNT
015900                                        WS-FW-COUNT
016000                                        WS-LINE-COUNT.
016100     PERFORM A100-HEADER-SCAN THRU A199-HEADER-SCAN-EX.
016200     PERFORM B100-FILTER-AND-SORT THRU B199-FILTER-AND-SORT-EX.
016300     PERFORM C100-LINE-GROUP-AND-COLUMN
016400         THRU C199-LINE-GROUP-AND-COLUMN-EX.
016500     PERFORM D100-ROW-VALIDATE THRU D199-ROW-VALIDATE-EX.
016600     PERFORM E100-CONTINUATION-MERGE
016700         THRU E199-CONTINUATION-MERGE-EX.
016800     GOBACK.
016900*---------------------------------------------------------------
017000* A100 - HEADER DETECTION.  FIND THE WORD WHOSE TEXT CONTAINS
017100* "TANGGAL" AND SET THE TABLE START LINE 10 UNITS BELOW IT; IF
017200* NONE IS FOUND, THE DEFAULT OF 300 MOVED IN MAIN-MODULE STANDS.
017300*---------------------------------------------------------------
017400 A100-HEADER-SCAN.
017500     PERFORM A110-SCAN-ONE-WORD THRU A119-SCAN-ONE-WORD-EX
017600         VARYING WK-C-ASM-WORD-IX FROM 1 BY 1
017700         UNTIL WK-C-ASM-WORD-IX > WK-C-ASM-WORD-COUNT
017800         OR WS-HDR-FOUND = "Y".
017900 A199-HEADER-SCAN-EX.
018000     EXIT.
018100 A110-SCAN-ONE-WORD.
018200     MOVE WK-C-ASM-WORD-TEXT (WK-C-ASM-WORD-IX)
018300                                     TO WS-HDR-SCAN-TEXT.
018400     PERFORM F100-FIND-TANGGAL-WORD THRU F199-FIND-TANGGAL-EX.
018500     IF WS-FOUND-POS > 0
018600        COMPUTE WS-TABLE-START-Y =
018700            WK-C-ASM-WORD-Y (WK-C-ASM-WORD-IX) + 10
018800        MOVE "Y"                    TO WS-HDR-FOUND
018900     END-IF.
019000 A119-SCAN-ONE-WORD-EX.
019100     EXIT.
019200*---------------------------------------------------------------
019300* F100 - GENERIC "DOES THIS WORD CONTAIN TANGGAL" TEST, USED
019400* ONLY BY THE HEADER SCAN (40-BYTE WORD TEXT).
019500*---------------------------------------------------------------
019600 F100-FIND-TANGGAL-WORD.
019700     MOVE ZERO                      TO WS-FOUND-POS.
019800     INSPECT WS-HDR-SCAN-TEXT CONVERTING
019900         "abcdefghijklmnopqrstuvwxyz" TO
020000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020100     PERFORM F110-TEST-ONE-HDR-POS THRU F119-TEST-ONE-HDR-POS-EX
020200         VARYING WS-SCAN-POS FROM 1 BY 1
020300         UNTIL WS-SCAN-POS > 34
020400         OR WS-FOUND-POS > 0.
020500 F199-FIND-TANGGAL-EX.
020600     EXIT.
020700 F110-TEST-ONE-HDR-POS.
020800     IF WS-HDR-SCAN-TEXT (WS-SCAN-POS:7) = "TANGGAL"
020900        MOVE WS-SCAN-POS            TO WS-FOUND-POS
021000     END-IF.
021100 F119-TEST-ONE-HDR-POS-EX.
021200     EXIT.
021300*---------------------------------------------------------------
021400* B100 - KEEP ONLY WORDS BELOW THE TABLE START LINE, THEN SORT
021500* THEM ASCENDING BY X SO LATER STEPS CAN APPEND LEFT TO RIGHT.
021600*---------------------------------------------------------------
021700 B100-FILTER-AND-SORT.
021800     PERFORM B110-FILTER-ONE-WORD THRU B119-FILTER-ONE-WORD-EX
021900         VARYING WK-C-ASM-WORD-IX FROM 1 BY 1
022000         UNTIL WK-C-ASM-WORD-IX > WK-C-ASM-WORD-COUNT.
022100     PERFORM B150-SORT-PASS THRU B159-SORT-PASS-EX
022200         VARYING WS-SWAP-IX FROM 1 BY 1
022300         UNTIL WS-SWAP-IX >= WS-FW-COUNT.
022400 B199-FILTER-AND-SORT-EX.
022500     EXIT.
022600 B110-FILTER-ONE-WORD.
022700     IF WK-C-ASM-WORD-Y (WK-C-ASM-WORD-IX) > WS-TABLE-START-Y
022800        AND WK-C-ASM-WORD-TEXT (WK-C-ASM-WORD-IX) NOT = SPACES
022900        ADD 1                       TO WS-FW-COUNT
023000        MOVE WK-C-ASM-WORD-Y (WK-C-ASM-WORD-IX)
023100                                    TO WS-FW-Y (WS-FW-COUNT)
023200        MOVE WK-C-ASM-WORD-X (WK-C-ASM-WORD-IX)
023300                                    TO WS-FW-X (WS-FW-COUNT)
023400        MOVE WK-C-ASM-WORD-TEXT (WK-C-ASM-WORD-IX)
023500                                    TO WS-FW-TEXT (WS-FW-COUNT)
023600     END-IF.
023700 B119-FILTER-ONE-WORD-EX.
023800     EXIT.
023900*                        SIMPLE BUBBLE SORT - PAGES RARELY HOLD
024000*                        MORE THAN A FEW DOZEN WORDS BELOW THE
024100*                        HEADER, A SHELL OR QUICK SORT IS NOT
024200*                        WARRANTED HERE
024300 B150-SORT-PASS.
024400     PERFORM B160-COMPARE-ADJACENT THRU B169-COMPARE-ADJACENT-EX
024500         VARYING WS-SWAP2-IX FROM 1 BY 1
024600         UNTIL WS-SWAP2-IX >= WS-FW-COUNT.
024700 B159-SORT-PASS-EX.
024800     EXIT.
024900 B160-COMPARE-ADJACENT.
025000     IF WS-FW-X (WS-SWAP2-IX) > WS-FW-X (WS-SWAP2-IX + 1)
025100        PERFORM B170-SWAP-ENTRIES THRU B179-SWAP-ENTRIES-EX
025200     END-IF.
025300 B169-COMPARE-ADJACENT-EX.
025400     EXIT.
025500 B170-SWAP-ENTRIES.
025600     MOVE WS-FW-ENTRY (WS-SWAP2-IX)        TO WS-FW-HOLD.
025700     MOVE WS-FW-ENTRY (WS-SWAP2-IX + 1)
025800                                     TO WS-FW-ENTRY (WS-SWAP2-IX).
025900     MOVE WS-FW-HOLD
026000                                  TO WS-FW-ENTRY (WS-SWAP2-IX + 1).
026100 B179-SWAP-ENTRIES-EX.
026200     EXIT.
026300*---------------------------------------------------------------
026400* C100 - GROUP THE SORTED WORDS INTO LINES BY ROUNDED Y, THEN
026500* SPREAD EACH WORD INTO ITS COLUMN OF THAT LINE BY X.  BECAUSE
026600* WORDS ARE PROCESSED IN ASCENDING X ORDER THE WITHIN-COLUMN
026700* CONCATENATION COMES OUT LEFT TO RIGHT FOR FREE.
026800*---------------------------------------------------------------
026900 C100-LINE-GROUP-AND-COLUMN.
027000     PERFORM C110-PROCESS-ONE-WORD THRU C119-PROCESS-ONE-WORD-EX
027100         VARYING WS-FW-IX FROM 1 BY 1
027200         UNTIL WS-FW-IX > WS-FW-COUNT.
027300 C199-LINE-GROUP-AND-COLUMN-EX.
027400     EXIT.
027500 C110-PROCESS-ONE-WORD.
027600*                        BUCKET KEY = ROUND(Y / 5) * 5, DONE BY
027700*                        ADDING HALF THE BUCKET SIZE THEN
027800*                        TRUNCATING ON THE INTEGER DIVIDE
027900     COMPUTE WS-BUCKET-RAW = (WS-FW-Y (WS-FW-IX) + 2.5) / 5.
028000     COMPUTE WS-BUCKET-INT = WS-BUCKET-RAW.
028100     COMPUTE WS-LINE-KEY = WS-BUCKET-INT * 5.
028200     PERFORM C120-FIND-OR-INSERT-LINE
028300         THRU C129-FIND-OR-INSERT-LINE-EX.
028400     PERFORM C150-ASSIGN-COLUMN THRU C159-ASSIGN-COLUMN-EX.
028500 C119-PROCESS-ONE-WORD-EX.
028600     EXIT.
028700*---------------------------------------------------------------
028800* C120 - LOCATE THE LINE ENTRY FOR THIS BUCKET KEY, OR INSERT A
028900* NEW ONE IN ASCENDING-Y ORDER IF THIS IS THE FIRST WORD SEEN
029000* ON THAT LINE.
029100*---------------------------------------------------------------
029200 C120-FIND-OR-INSERT-LINE.
029300     MOVE ZERO                      TO WS-FOUND-LINE-IX.
029400     PERFORM C130-SEARCH-ONE-LINE THRU C139-SEARCH-ONE-LINE-EX
029500         VARYING WS-LINE-IX FROM 1 BY 1
029600         UNTIL WS-LINE-IX > WS-LINE-COUNT
029700         OR WS-FOUND-LINE-IX > 0.
029800     IF WS-FOUND-LINE-IX = 0
029900        PERFORM C140-INSERT-NEW-LINE THRU C149-INSERT-NEW-LINE-EX
030000     END-IF.
030100 C129-FIND-OR-INSERT-LINE-EX.
030200     EXIT.
030300 C130-SEARCH-ONE-LINE.
030400     IF WS-LINE-Y (WS-LINE-IX) = WS-LINE-KEY
030500        MOVE WS-LINE-IX             TO WS-FOUND-LINE-IX
030600     END-IF.
030700 C139-SEARCH-ONE-LINE-EX.
030800     EXIT.
030900 C140-INSERT-NEW-LINE.
031000     MOVE 1                          TO WS-INS-IX.
031100     PERFORM C142-ADVANCE-INSERT-POS
031200         THRU C142-ADVANCE-INSERT-POS-EX
031300         UNTIL WS-INS-IX > WS-LINE-COUNT
031400         OR WS-LINE-Y (WS-INS-IX) > WS-LINE-KEY.
031500     PERFORM C144-SHIFT-DOWN THRU C144-SHIFT-DOWN-EX
031600         VARYING WS-SHIFT-IX FROM WS-LINE-COUNT BY -1
031700         UNTIL WS-SHIFT-IX < WS-INS-IX.
031800     ADD 1                           TO WS-LINE-COUNT.
031900     INITIALIZE WS-LINE-ENTRY (WS-INS-IX).
032000     MOVE WS-LINE-KEY                TO WS-LINE-Y (WS-INS-IX).
032100     MOVE "Y"                        TO WS-LINE-KEEP (WS-INS-IX).
032200     MOVE WS-INS-IX                  TO WS-FOUND-LINE-IX.
032300 C149-INSERT-NEW-LINE-EX.
032400     EXIT.
032500 C142-ADVANCE-INSERT-POS.
032600     ADD 1                           TO WS-INS-IX.
032700 C142-ADVANCE-INSERT-POS-EX.
032800     EXIT.
032900 C144-SHIFT-DOWN.
033000     MOVE WS-LINE-ENTRY (WS-SHIFT-IX)
033100                               TO WS-LINE-ENTRY (WS-SHIFT-IX + 1).
033200 C144-SHIFT-DOWN-EX.
033300     EXIT.
033400*---------------------------------------------------------------
033500* C150 - ASSIGN THE CURRENT WORD TO ONE OF THE 5 COLUMN BANDS
033600* OF ITS LINE, BY X.
033700*---------------------------------------------------------------
033800 C150-ASSIGN-COLUMN.
033900     IF WS-FW-X (WS-FW-IX) < 80
034000        PERFORM C160-APPEND-TANGGAL THRU C169-APPEND-TANGGAL-EX
034100     ELSE
034200        IF WS-FW-X (WS-FW-IX) < 190
034300           PERFORM C161-APPEND-KETERANGAN
034400               THRU C169-APPEND-KETERANGAN-EX
034500        ELSE
034600           IF WS-FW-X (WS-FW-IX) < 380
034700              PERFORM C162-APPEND-DETAIL
034800                  THRU C169-APPEND-DETAIL-EX
034900           ELSE
035000              IF WS-FW-X (WS-FW-IX) < 460
035100                 PERFORM C163-APPEND-MUTASI
035200                     THRU C169-APPEND-MUTASI-EX
035300              ELSE
035400                 PERFORM C164-APPEND-SALDO
035500                     THRU C169-APPEND-SALDO-EX
035600              END-IF
035700           END-IF
035800        END-IF
035900     END-IF.
036000 C159-ASSIGN-COLUMN-EX.
036100     EXIT.
036200*---------------------------------------------------------------
036300* C160-C164 - APPEND THE CURRENT WORD'S TEXT TO THE NAMED
036400* COLUMN OF THE CURRENT LINE, WITH A SINGLE SEPARATING SPACE
036500* UNLESS THE COLUMN IS STILL EMPTY.  G200 FINDS THE TRIMMED
036600* LENGTH OF WHATEVER IS CURRENTLY IN WS-GEN-BUF.
036700*---------------------------------------------------------------
036800 C160-APPEND-TANGGAL.
036900     MOVE WS-FW-TEXT (WS-FW-IX)      TO WS-GEN-BUF.
037000     MOVE 40                         TO WS-GEN-MAXLEN.
037100     PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX.
037200     MOVE WS-GEN-LEN                 TO WS-WORD-LEN.
037300     IF WS-WORD-LEN > 0
037400        MOVE WS-LINE-TANGGAL (WS-FOUND-LINE-IX) TO WS-GEN-BUF
037500        MOVE 20                      TO WS-GEN-MAXLEN
037600        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
037700        IF WS-GEN-LEN = 0
037800           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN)
037900              TO WS-LINE-TANGGAL (WS-FOUND-LINE-IX) (1:WS-WORD-LEN)
038000        ELSE
038100           MOVE SPACE TO
038200              WS-LINE-TANGGAL (WS-FOUND-LINE-IX) (WS-GEN-LEN + 1:1)
038300           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
038400              WS-LINE-TANGGAL (WS-FOUND-LINE-IX)
038500                 (WS-GEN-LEN + 2:WS-WORD-LEN)
038600        END-IF
038700     END-IF.
038800 C169-APPEND-TANGGAL-EX.
038900     EXIT.
039000 C161-APPEND-KETERANGAN.
039100     MOVE WS-FW-TEXT (WS-FW-IX)      TO WS-GEN-BUF.
039200     MOVE 40                         TO WS-GEN-MAXLEN.
039300     PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX.
039400     MOVE WS-GEN-LEN                 TO WS-WORD-LEN.
039500     IF WS-WORD-LEN > 0
039600        MOVE WS-LINE-KETERANGAN (WS-FOUND-LINE-IX) TO WS-GEN-BUF
039700        MOVE 60                      TO WS-GEN-MAXLEN
039800        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
039900        IF WS-GEN-LEN = 0
040000           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
040100              WS-LINE-KETERANGAN (WS-FOUND-LINE-IX) (1:WS-WORD-LEN)
040200        ELSE
040300           MOVE SPACE TO WS-LINE-KETERANGAN (WS-FOUND-LINE-IX)
040400              (WS-GEN-LEN + 1:1)
040500           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
040600              WS-LINE-KETERANGAN (WS-FOUND-LINE-IX)
040700                 (WS-GEN-LEN + 2:WS-WORD-LEN)
040800        END-IF
040900     END-IF.
041000 C169-APPEND-KETERANGAN-EX.
041100     EXIT.
041200 C162-APPEND-DETAIL.
041300     MOVE WS-FW-TEXT (WS-FW-IX)      TO WS-GEN-BUF.
041400     MOVE 40                         TO WS-GEN-MAXLEN.
041500     PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX.
041600     MOVE WS-GEN-LEN                 TO WS-WORD-LEN.
041700     IF WS-WORD-LEN > 0
041800        MOVE WS-LINE-DETAIL (WS-FOUND-LINE-IX) TO WS-GEN-BUF
041900        MOVE 120                     TO WS-GEN-MAXLEN
042000        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
042100        IF WS-GEN-LEN = 0
042200           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
042300              WS-LINE-DETAIL (WS-FOUND-LINE-IX) (1:WS-WORD-LEN)
042400        ELSE
042500           MOVE SPACE TO WS-LINE-DETAIL (WS-FOUND-LINE-IX)
042600              (WS-GEN-LEN + 1:1)
042700           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
042800              WS-LINE-DETAIL (WS-FOUND-LINE-IX)
042900                 (WS-GEN-LEN + 2:WS-WORD-LEN)
043000        END-IF
043100     END-IF.
043200 C169-APPEND-DETAIL-EX.
043300     EXIT.
043400 C163-APPEND-MUTASI.
043500     MOVE WS-FW-TEXT (WS-FW-IX)      TO WS-GEN-BUF.
043600     MOVE 40                         TO WS-GEN-MAXLEN.
043700     PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX.
043800     MOVE WS-GEN-LEN                 TO WS-WORD-LEN.
043900     IF WS-WORD-LEN > 0
044000        MOVE WS-LINE-MUTASI (WS-FOUND-LINE-IX) TO WS-GEN-BUF
044100        MOVE 30                      TO WS-GEN-MAXLEN
044200        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
044300        IF WS-GEN-LEN = 0
044400           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
044500              WS-LINE-MUTASI (WS-FOUND-LINE-IX) (1:WS-WORD-LEN)
044600        ELSE
044700           MOVE SPACE TO WS-LINE-MUTASI (WS-FOUND-LINE-IX)
044800              (WS-GEN-LEN + 1:1)
044900           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
045000              WS-LINE-MUTASI (WS-FOUND-LINE-IX)
045100                 (WS-GEN-LEN + 2:WS-WORD-LEN)
045200        END-IF
045300     END-IF.
045400 C169-APPEND-MUTASI-EX.
045500     EXIT.
045600 C164-APPEND-SALDO.
045700     MOVE WS-FW-TEXT (WS-FW-IX)      TO WS-GEN-BUF.
045800     MOVE 40                         TO WS-GEN-MAXLEN.
045900     PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX.
046000     MOVE WS-GEN-LEN                 TO WS-WORD-LEN.
046100     IF WS-WORD-LEN > 0
046200        MOVE WS-LINE-SALDO (WS-FOUND-LINE-IX) TO WS-GEN-BUF
046300        MOVE 30                      TO WS-GEN-MAXLEN
046400        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
046500        IF WS-GEN-LEN = 0
046600           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
046700              WS-LINE-SALDO (WS-FOUND-LINE-IX) (1:WS-WORD-LEN)
046800        ELSE
046900           MOVE SPACE TO WS-LINE-SALDO (WS-FOUND-LINE-IX)
047000              (WS-GEN-LEN + 1:1)
047100           MOVE WS-FW-TEXT (WS-FW-IX) (1:WS-WORD-LEN) TO
047200              WS-LINE-SALDO (WS-FOUND-LINE-IX)
047300                 (WS-GEN-LEN + 2:WS-WORD-LEN)
047400        END-IF
047500     END-IF.
047600 C169-APPEND-SALDO-EX.
047700     EXIT.
047800*---------------------------------------------------------------
047900* G200 - FIND THE TRIMMED LENGTH OF WS-GEN-BUF (UP TO
048000* WS-GEN-MAXLEN BYTES), SCANNING FROM THE RIGHT.  ZERO MEANS
048100* ALL SPACES.  SHARED BY EVERY COLUMN-APPEND PARAGRAPH ABOVE
048200* AND BY THE CONTINUATION MERGE BELOW.
048300*---------------------------------------------------------------
048400 G200-FIND-LEN.
048500     MOVE ZERO                       TO WS-GEN-LEN.
048600     PERFORM G210-SCAN-BACK THRU G219-SCAN-BACK-EX
048700         VARYING WS-GEN-SCAN FROM WS-GEN-MAXLEN BY -1
048800         UNTIL WS-GEN-SCAN < 1
048900         OR WS-GEN-LEN > 0.
049000 G299-FIND-LEN-EX.
049100     EXIT.
049200 G210-SCAN-BACK.
049300     IF WS-GEN-BUF (WS-GEN-SCAN:1) NOT = SPACE
049400        MOVE WS-GEN-SCAN             TO WS-GEN-LEN
049500     END-IF.
049600 G219-SCAN-BACK-EX.
049700     EXIT.
049800*---------------------------------------------------------------
049900* D100 - ROW VALIDATION.  DECIDE WHICH LINES SURVIVE: AT LEAST
050000* 2 NON-BLANK COLUMNS, TANGGAL NOT A REPEATED HEADER, NOT
050100* ENTIRELY BLANK, AND EITHER A DATE PATTERN OR SOME CONTINUATION
050200* TEXT PRESENT.
050300*---------------------------------------------------------------
050400 D100-ROW-VALIDATE.
050500     PERFORM D110-VALIDATE-ONE-LINE THRU D119-VALIDATE-ONE-LINE-EX
050600         VARYING WS-LINE-IX FROM 1 BY 1
050700         UNTIL WS-LINE-IX > WS-LINE-COUNT.
050800 D199-ROW-VALIDATE-EX.
050900     EXIT.
051000 D110-VALIDATE-ONE-LINE.
051100     MOVE "Y"                        TO WS-LINE-KEEP (WS-LINE-IX).
051200     MOVE WS-LINE-TANGGAL (WS-LINE-IX)    TO WS-LC-TANGGAL.
051300     MOVE WS-LINE-KETERANGAN (WS-LINE-IX) TO WS-LC-KETERANGAN.
051400     MOVE WS-LINE-DETAIL (WS-LINE-IX)     TO WS-LC-DETAIL.
051500     MOVE WS-LINE-MUTASI (WS-LINE-IX)     TO WS-LC-MUTASI.
051600     MOVE WS-LINE-SALDO (WS-LINE-IX)      TO WS-LC-SALDO.
051700     MOVE ZERO                       TO WS-COL-NONBLANK-COUNT.
051800     IF WS-LC-TANGGAL NOT = SPACES
051900        ADD 1                        TO WS-COL-NONBLANK-COUNT
052000     END-IF.
052100     IF WS-LC-KETERANGAN NOT = SPACES
052200        ADD 1                        TO WS-COL-NONBLANK-COUNT
052300     END-IF.
052400     IF WS-LC-DETAIL NOT = SPACES
052500        ADD 1                        TO WS-COL-NONBLANK-COUNT
052600     END-IF.
052700     IF WS-LC-MUTASI NOT = SPACES
052800        ADD 1                        TO WS-COL-NONBLANK-COUNT
052900     END-IF.
053000     IF WS-LC-SALDO NOT = SPACES
053100        ADD 1                        TO WS-COL-NONBLANK-COUNT
053200     END-IF.
053300     MOVE WS-LC-TANGGAL              TO WS-DATE-SCAN-TEXT.
053400     INSPECT WS-DATE-SCAN-TEXT CONVERTING
053500         "abcdefghijklmnopqrstuvwxyz" TO
053600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
053700     PERFORM D200-FIND-TANGGAL-WORD THRU D299-FIND-TANGGAL-EX.
053800     PERFORM D300-DATE-PATTERN-TEST THRU D399-DATE-PATTERN-EX.
053900     IF WS-COL-NONBLANK-COUNT < 2
054000        MOVE "N"                     TO WS-LINE-KEEP (WS-LINE-IX)
054100     END-IF.
054200     IF WS-FOUND-POS > 0
054300        MOVE "N"                     TO WS-LINE-KEEP (WS-LINE-IX)
054400     END-IF.
054500     IF WS-LC-ALPHA-TEXT = SPACES
054600        MOVE "N"                     TO WS-LINE-KEEP (WS-LINE-IX)
054700     END-IF.
054800     IF WS-DATE-FOUND NOT = "Y"
054900        IF WS-LC-KETERANGAN = SPACES AND WS-LC-DETAIL = SPACES
055000           MOVE "N"                  TO WS-LINE-KEEP (WS-LINE-IX)
055100        END-IF
055200     END-IF.
055300 D119-VALIDATE-ONE-LINE-EX.
055400     EXIT.
055500*---------------------------------------------------------------
055600* D200 - DOES THE (UPPER-CASED) TANGGAL CELL CONTAIN THE WORD
055700* "TANGGAL" - A REPEATED COLUMN HEADING RATHER THAN A DATE.
055800*---------------------------------------------------------------
055900 D200-FIND-TANGGAL-WORD.
056000     MOVE ZERO                       TO WS-FOUND-POS.
056100     PERFORM D210-TEST-ONE-TGL-POS THRU D219-TEST-ONE-TGL-POS-EX
056200         VARYING WS-SCAN-POS FROM 1 BY 1
056300         UNTIL WS-SCAN-POS > 14
056400         OR WS-FOUND-POS > 0.
056500 D299-FIND-TANGGAL-EX.
056600     EXIT.
056700 D210-TEST-ONE-TGL-POS.
056800     IF WS-DATE-SCAN-TEXT (WS-SCAN-POS:7) = "TANGGAL"
056900        MOVE WS-SCAN-POS             TO WS-FOUND-POS
057000     END-IF.
057100 D219-TEST-ONE-TGL-POS-EX.
057200     EXIT.
057300*---------------------------------------------------------------
057400* D300 - DATE PATTERN TEST: SOMEWHERE IN THE CELL A '/' HAS A
057500* DIGIT ON EACH SIDE.
057600*---------------------------------------------------------------
057700 D300-DATE-PATTERN-TEST.
057800     MOVE "N"                        TO WS-DATE-FOUND.
057900     PERFORM D310-TEST-SLASH-POS THRU D319-TEST-SLASH-POS-EX
058000         VARYING WS-SCAN-POS FROM 1 BY 1
058100         UNTIL WS-SCAN-POS > 20
058200         OR WS-DATE-FOUND = "Y".
058300 D399-DATE-PATTERN-EX.
058400     EXIT.
058500 D310-TEST-SLASH-POS.
058600     IF WS-DATE-SCAN-CHAR (WS-SCAN-POS) = "/"
058700        PERFORM D320-TEST-DIGITS-AROUND
058800            THRU D329-TEST-DIGITS-AROUND-EX
058900     END-IF.
059000 D319-TEST-SLASH-POS-EX.
059100     EXIT.
059200 D320-TEST-DIGITS-AROUND.
059300     MOVE "N"                        TO WS-BEFORE-OK.
059400     MOVE "N"                        TO WS-AFTER-OK.
059500     IF WS-SCAN-POS > 1
059600        IF WS-DATE-SCAN-CHAR (WS-SCAN-POS - 1) IS NUMERIC
059700           MOVE "Y"                  TO WS-BEFORE-OK
059800        END-IF
059900     END-IF.
060000     IF WS-SCAN-POS < 20
060100        IF WS-DATE-SCAN-CHAR (WS-SCAN-POS + 1) IS NUMERIC
060200           MOVE "Y"                  TO WS-AFTER-OK
060300        END-IF
060400     END-IF.
060500     IF WS-BEFORE-OK = "Y" AND WS-AFTER-OK = "Y"
060600        MOVE "Y"                     TO WS-DATE-FOUND
060700     END-IF.
060800 D329-TEST-DIGITS-AROUND-EX.
060900     EXIT.
061000*---------------------------------------------------------------
061100* E100 - CONTINUATION MERGE.  WALK THE KEPT LINES IN Y ORDER;
061200* A DATED LINE STARTS A NEW TRANSACTION (EMITTING THE PREVIOUS
061300* ONE FIRST), A LINE WITHOUT A DATE MERGES INTO THE ONE STILL
061400* OPEN.
061500*---------------------------------------------------------------
061600 E100-CONTINUATION-MERGE.
061700     MOVE "N"                        TO WS-OPEN-TXN-ACTIVE.
061800     PERFORM E110-PROCESS-ONE-LINE THRU E119-PROCESS-ONE-LINE-EX
061900         VARYING WS-LINE-IX FROM 1 BY 1
062000         UNTIL WS-LINE-IX > WS-LINE-COUNT.
062100     IF WS-OPEN-TXN-ACTIVE = "Y"
062200        PERFORM E200-EMIT-OPEN-TXN THRU E299-EMIT-OPEN-TXN-EX
062300     END-IF.
062400 E199-CONTINUATION-MERGE-EX.
062500     EXIT.
062600 E110-PROCESS-ONE-LINE.
062700     IF WS-LINE-KEEP (WS-LINE-IX) = "Y"
062800        MOVE WS-LINE-TANGGAL (WS-LINE-IX)    TO WS-LC-TANGGAL
062900        MOVE WS-LINE-KETERANGAN (WS-LINE-IX) TO WS-LC-KETERANGAN
063000        MOVE WS-LINE-DETAIL (WS-LINE-IX)     TO WS-LC-DETAIL
063100        MOVE WS-LINE-MUTASI (WS-LINE-IX)     TO WS-LC-MUTASI
063200        MOVE WS-LINE-SALDO (WS-LINE-IX)      TO WS-LC-SALDO
063300        MOVE WS-LC-TANGGAL              TO WS-DATE-SCAN-TEXT
063400        INSPECT WS-DATE-SCAN-TEXT CONVERTING
063500            "abcdefghijklmnopqrstuvwxyz" TO
063600            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063700        PERFORM D300-DATE-PATTERN-TEST THRU D399-DATE-PATTERN-EX
063800        IF WS-DATE-FOUND = "Y"
063900           IF WS-OPEN-TXN-ACTIVE = "Y"
064000              PERFORM E200-EMIT-OPEN-TXN THRU E299-EMIT-OPEN-TXN-EX
064100           END-IF
064200           MOVE WS-LC-TANGGAL          TO BSEROW-TANGGAL
064300           MOVE WS-LC-KETERANGAN       TO BSEROW-KETERANGAN
064400           MOVE WS-LC-DETAIL           TO BSEROW-DETAIL
064500           MOVE WS-LC-MUTASI           TO BSEROW-MUTASI
064600           MOVE WS-LC-SALDO            TO BSEROW-SALDO
064700           MOVE "Y"                    TO WS-OPEN-TXN-ACTIVE
064800        ELSE
064900           IF WS-OPEN-TXN-ACTIVE = "Y"
065000              PERFORM E300-MERGE-CONTINUATION
065100                  THRU E399-MERGE-CONTINUATION-EX
065200           END-IF
065300        END-IF
065400     END-IF.
065500 E119-PROCESS-ONE-LINE-EX.
065600     EXIT.
065700*---------------------------------------------------------------
065800* E200 - COPY THE OPEN TRANSACTION OUT TO THE RETURN TABLE AND
065900* RESET IT.  ROWS BEYOND THE 60-ENTRY RETURN TABLE ARE SILENTLY
066000* DROPPED - A STATEMENT PAGE HAS NEVER CARRIED THAT MANY.
066100*---------------------------------------------------------------
066200 E200-EMIT-OPEN-TXN.
066300     IF WK-C-ASM-ROW-COUNT < 60
066400        ADD 1                  TO WK-C-ASM-ROW-COUNT
066500        MOVE BSEROW-TANGGAL     TO
066600            WK-C-ASM-ROW-TANGGAL (WK-C-ASM-ROW-COUNT)
066700        MOVE BSEROW-KETERANGAN  TO
066800            WK-C-ASM-ROW-KETERANGAN (WK-C-ASM-ROW-COUNT)
066900        MOVE BSEROW-DETAIL      TO
067000            WK-C-ASM-ROW-DETAIL (WK-C-ASM-ROW-COUNT)
067100        MOVE BSEROW-MUTASI      TO
067200            WK-C-ASM-ROW-MUTASI (WK-C-ASM-ROW-COUNT)
067300        MOVE BSEROW-SALDO       TO
067400            WK-C-ASM-ROW-SALDO (WK-C-ASM-ROW-COUNT)
067500     END-IF.
067600     MOVE "N"                       TO WS-OPEN-TXN-ACTIVE.
067700     INITIALIZE WS-OPEN-TXN.
067800 E299-EMIT-OPEN-TXN-EX.
067900     EXIT.
068000*---------------------------------------------------------------
068100* E300 - MERGE A CONTINUATION LINE INTO THE OPEN TRANSACTION:
068200* DETAIL AND KETERANGAN APPEND WITH ONE SEPARATING SPACE,
068300* MUTASI AND SALDO FILL ONLY IF STILL BLANK.
068400*---------------------------------------------------------------
068500 E300-MERGE-CONTINUATION.
068600     PERFORM E310-MERGE-DETAIL THRU E319-MERGE-DETAIL-EX.
068700     PERFORM E320-MERGE-KETERANGAN THRU E329-MERGE-KETERANGAN-EX.
068800     IF BSEROW-MUTASI = SPACES
068900        MOVE WS-LC-MUTASI            TO BSEROW-MUTASI
069000     END-IF.
069100     IF BSEROW-SALDO = SPACES
069200        MOVE WS-LC-SALDO             TO BSEROW-SALDO
069300     END-IF.
069400 E399-MERGE-CONTINUATION-EX.
069500     EXIT.
069600 E310-MERGE-DETAIL.
069700     IF WS-LC-DETAIL NOT = SPACES
069800        MOVE BSEROW-DETAIL            TO WS-GEN-BUF
069900        MOVE 120                     TO WS-GEN-MAXLEN
070000        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
070100        MOVE WS-GEN-LEN              TO WS-TARGET-LEN
070200        MOVE WS-LC-DETAIL             TO WS-GEN-BUF
070300        MOVE 120                      TO WS-GEN-MAXLEN
070400        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
070500        MOVE WS-GEN-LEN               TO WS-WORD-LEN
070600        IF WS-TARGET-LEN = 0
070700           MOVE WS-LC-DETAIL (1:WS-WORD-LEN)
070800              TO BSEROW-DETAIL (1:WS-WORD-LEN)
070900        ELSE
071000           MOVE SPACE TO BSEROW-DETAIL (WS-TARGET-LEN + 1:1)
071100           MOVE WS-LC-DETAIL (1:WS-WORD-LEN) TO
071200              BSEROW-DETAIL (WS-TARGET-LEN + 2:WS-WORD-LEN)
071300        END-IF
071400     END-IF.
071500 E319-MERGE-DETAIL-EX.
071600     EXIT.
071700 E320-MERGE-KETERANGAN.
071800     IF WS-LC-KETERANGAN NOT = SPACES
071900        MOVE BSEROW-KETERANGAN        TO WS-GEN-BUF
072000        MOVE 60                      TO WS-GEN-MAXLEN
072100        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
072200        MOVE WS-GEN-LEN              TO WS-TARGET-LEN
072300        MOVE WS-LC-KETERANGAN         TO WS-GEN-BUF
072400        MOVE 60                       TO WS-GEN-MAXLEN
072500        PERFORM G200-FIND-LEN THRU G299-FIND-LEN-EX
072600        MOVE WS-GEN-LEN               TO WS-WORD-LEN
072700        IF WS-TARGET-LEN = 0
072800           MOVE WS-LC-KETERANGAN (1:WS-WORD-LEN)
072900              TO BSEROW-KETERANGAN (1:WS-WORD-LEN)
073000        ELSE
073100           MOVE SPACE TO BSEROW-KETERANGAN (WS-TARGET-LEN + 1:1)
073200           MOVE WS-LC-KETERANGAN (1:WS-WORD-LEN) TO
073300              BSEROW-KETERANGAN (WS-TARGET-LEN + 2:WS-WORD-LEN)
073400        END-IF
073500     END-IF.
073600 E329-MERGE-KETERANGAN-EX.
073700     EXIT.
