000100****************************************************************
000200* PROGRAM-ID. BSECAT
000300*---------------------------------------------------------------
000400* CATEGORY MAPPER FOR THE STATEMENT EXTRACT BATCH SUITE.
000500* CALLED ONCE PER CLEANED TRANSACTION BY BSEDRIV.  HOLDS THE
000600* STARTER CATEGORY/KEYWORD TABLE IN ITS OWN WORKING STORAGE
000700* (LOADED ONCE, ON THE FIRST CALL) AND RETURNS THE FIRST
000800* CATEGORY WHOSE KEYWORD LIST CONTAINS A HIT AGAINST THE
000900* TRANSACTION DETAIL TEXT, OR "UNCATEGORIZED" IF NOTHING
001000* MATCHES.
001100*---------------------------------------------------------------
001200* HISTORY OF MODIFICATION:
001300*---------------------------------------------------------------
001400* 1Q1RT1  22/05/1991 RTANBC  - INITIAL VERSION
001500* 2Q3SL1  11/02/1994 SLIMKH  - ADDED THE GOPAY AND ATM GROUPS,
001600*                              ORIGINAL CUT ONLY HAD SIX (TKT
001700*                              BSE-0071)
001800* 3Q4SL1  02/09/1998 SLIMKH  - Y2K REMEDIATION REVIEW - NO DATE
001900*                              FIELDS IN THIS PROGRAM, NO CHANGE
002000*                              REQUIRED, SIGNED OFF
002100* 4Q2KN1  17/05/2000 KNGYHC  - BUILD-TABLE NOW RUNS ONCE PER
002200*                              PROGRAM LOAD RATHER THAN ONCE PER
002300*                              CALL, SAVES A RELOAD EVERY
002400*                              TRANSACTION (TKT BSE-0198)
002500* 5Q1AK1  11/01/2002 AKUMAR  - MAKAN GROUP EXTENDED TO 20
002600*                              KEYWORDS, SOME NEVER REACHABLE
002700*                              BUT LEFT IN PLACE AS AGREED WITH
002800*                              BRANCH OPS
002900*---------------------------------------------------------------
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.     BSECAT.
003200 AUTHOR.         R TAN.
003300 INSTALLATION.   UNITED OVERSEAS BANK - BOSC.
003400 DATE-WRITTEN.   22 MAY 1991.
003500 DATE-COMPILED.
003600 SECURITY.       NONE.
003700*---------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004150 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004200*---------------------------------------------------------------
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                          PIC X(32)   VALUE
004600         "BSECAT WORKING STORAGE BEGINS".
004700*---------------------------------------------------------------
004800* THE STARTER CATEGORY/KEYWORD TABLE.  BSECATT-NAME CARRIES THE
004900* DISPLAY CASING USED ON THE OUTPUT RECORD AND THE SUMMARY
005000* REPORT; BSECATT-KEYWORD IS HELD UPPERCASE SO THE SEARCH NEVER
005100* HAS TO FOLD IT AGAIN.
005200*---------------------------------------------------------------
005300 01  WS-CATEGORY-TABLE.
005400     COPY BSECATT.
005500*---------------------------------------------------------------
005600 01  WS-CONTROL-SW.
005700     05  WS-FIRST-TIME               PIC X(01)   VALUE "Y".
005800     05  WS-CAT-FOUND                PIC X(01).
005900     05  FILLER                      PIC X(08).
006000*---------------------------------------------------------------
006100* WORK AREA FOR THE CASE-FOLDED DETAIL TEXT AND THE TABLE SCAN.
006200*---------------------------------------------------------------
006300 01  WS-CAT-DETAIL-UPPER             PIC X(120).
006400 01  WS-CAT-DETAIL-UPPER-R REDEFINES WS-CAT-DETAIL-UPPER.
006500     05  WS-CAT-DETAIL-UPPER-CHAR OCCURS 120 TIMES PIC X(01).
006600 01  WS-SCAN-IXS.
006700     05  WS-CAT-IX                   PIC S9(02) COMP.
006800     05  WS-KW-IX                    PIC S9(02) COMP.
006900     05  FILLER                      PIC X(08).
007000*---------------------------------------------------------------
007100* GENERIC TRIMMED-LENGTH FINDER, SHARED BY THE DETAIL TEXT AND
007200* EVERY KEYWORD IT IS TESTED AGAINST.
007300*---------------------------------------------------------------
007400 01  WS-GEN-BUF                      PIC X(120).
007500 01  WS-GEN-BUF-R REDEFINES WS-GEN-BUF.
007600     05  WS-GEN-BUF-CHAR OCCURS 120 TIMES PIC X(01).
007700 01  WS-GEN-AREAS.
007800     05  WS-GEN-MAXLEN                PIC S9(04) COMP.
007900     05  WS-GEN-LEN                   PIC S9(04) COMP.
008000     05  WS-GEN-SCAN                  PIC S9(04) COMP.
008100     05  FILLER                       PIC X(08).
008200*---------------------------------------------------------------
008300* SUBSTRING SEARCH WORK AREA - TARGET IS THE CASE-FOLDED DETAIL,
008400* NEEDLE IS ONE KEYWORD (ALREADY UPPERCASE IN THE TABLE).
008500*---------------------------------------------------------------
008600 01  WS-SRCH-TARGET                  PIC X(120).
008700 01  WS-SRCH-NEEDLE                  PIC X(20).
008800 01  WS-SRCH-NEEDLE-R REDEFINES WS-SRCH-NEEDLE.
008900     05  WS-SRCH-NEEDLE-CHAR OCCURS 20 TIMES PIC X(01).
009000 01  WS-SRCH-AREAS.
009100     05  WS-SRCH-TARGET-LEN           PIC S9(04) COMP.
009200     05  WS-SRCH-NEEDLE-LEN           PIC S9(04) COMP.
009300     05  WS-SRCH-MAXSTART             PIC S9(04) COMP.
009400     05  WS-SRCH-POS                  PIC S9(04) COMP.
009500     05  WS-SRCH-FOUND                PIC X(01).
009600     05  FILLER                       PIC X(08).
009700*---------------------------------------------------------------
009800 LINKAGE SECTION.
009900 COPY CAT.
010000*---------------------------------------------------------------
010100 PROCEDURE DIVISION USING WK-C-CAT-RECORD.
010200*---------------------------------------------------------------
010300 MAIN-MODULE.
010400     IF WS-FIRST-TIME = "Y"
010500        PERFORM A000-BUILD-TABLE THRU A099-BUILD-TABLE-EX
010600        MOVE "N"                     TO WS-FIRST-TIME
010700     END-IF.
010800     PERFORM B100-FIND-CATEGORY THRU B199-FIND-CATEGORY-EX.
010900     GOBACK.
011000*---------------------------------------------------------------
011100* A000 - LOAD THE EIGHT STARTER CATEGORIES.  THIS IS THE SAME
011200* LIST BRANCH OPERATIONS SIGNED OFF WHEN THE EXTRACT WAS FIRST
011300* COMMISSIONED; ANY FUTURE CATEGORY WORK GOES THROUGH A CHANGE
011400* REQUEST, NOT A LIVE EDIT OF THIS PARAGRAPH.
011500*---------------------------------------------------------------
011600 A000-BUILD-TABLE.
011700     MOVE "Grocery"                  TO BSECATT-NAME (1).
011800     MOVE 4                          TO BSECATT-KEYWORD-COUNT (1).
011900     MOVE "INDOMARET"                TO BSECATT-KEYWORD (1,1).
012000     MOVE "IDM INDOMA"                TO BSECATT-KEYWORD (1,2).
012100     MOVE "ALFAMART"                   TO BSECATT-KEYWORD (1,3).
012200     MOVE "AQSHAMART"                   TO BSECATT-KEYWORD (1,4).
012300     MOVE "Makan"                     TO BSECATT-NAME (2).
012400     MOVE 20                          TO BSECATT-KEYWORD-COUNT (2).
012500     MOVE "WARUNG"                     TO BSECATT-KEYWORD (2,1).
012600     MOVE "WARTEG"                      TO BSECATT-KEYWORD (2,2).
012700     MOVE "NASI UDUK"                    TO BSECATT-KEYWORD (2,3).
012800     MOVE "BUBUR AYAM"                    TO BSECATT-KEYWORD (2,4).
012900     MOVE "BAKSO"                           TO BSECATT-KEYWORD (2,5).
013000     MOVE "SOP AYAM"                         TO BSECATT-KEYWORD (2,6).
013100     MOVE "AYAM BAKAR"                        TO BSECATT-KEYWORD (2,7).
013200     MOVE "JOS CHICKE"                         TO BSECATT-KEYWORD (2,8).
013300     MOVE "KOPI"                                TO BSECATT-KEYWORD (2,9).
013400     MOVE "ES OYEN"             TO BSECATT-KEYWORD (2,10).
013500     MOVE "ROTI"                TO BSECATT-KEYWORD (2,11).
013600     MOVE "GEHU"                TO BSECATT-KEYWORD (2,12).
013700     MOVE "SABANA"              TO BSECATT-KEYWORD (2,13).
013800     MOVE "JUST NONA"           TO BSECATT-KEYWORD (2,14).
013900     MOVE "DAPUR NUDA"          TO BSECATT-KEYWORD (2,15).
014000     MOVE "KEBAB"               TO BSECATT-KEYWORD (2,16).
014100     MOVE "TOMORO"              TO BSECATT-KEYWORD (2,17).
014200     MOVE "WARUNG K"            TO BSECATT-KEYWORD (2,18).
014300     MOVE "WARUNG MAD"          TO BSECATT-KEYWORD (2,19).
014400     MOVE "AEON STORE"          TO BSECATT-KEYWORD (2,20).
014500*                        THE LAST THREE ABOVE CAN NEVER FIRE -
014600*                        "WARUNG" AT KEYWORD 1 ALREADY CATCHES
014700*                        "WARUNG K"/"WARUNG MAD" FIRST.  LEFT IN
014800*                        PLACE ON BRANCH OPS' INSTRUCTION.
014900     MOVE "Shopping"             TO BSECATT-NAME (3).
015000     MOVE 2                      TO BSECATT-KEYWORD-COUNT (3).
015100     MOVE "SHOPEE"                TO BSECATT-KEYWORD (3,1).
015200     MOVE "TOKOPEDIA"              TO BSECATT-KEYWORD (3,2).
015300     MOVE "Gopay"                  TO BSECATT-NAME (4).
015400     MOVE 3                        TO BSECATT-KEYWORD-COUNT (4).
015500     MOVE "GOPAY"                   TO BSECATT-KEYWORD (4,1).
015600     MOVE "TOPUP"                    TO BSECATT-KEYWORD (4,2).
015700     MOVE "GOPAY TOPUP"               TO BSECATT-KEYWORD (4,3).
015800*                        "GOPAY TOPUP" CAN NEVER FIRE EITHER -
015900*                        "GOPAY" OR "TOPUP" ALREADY CATCH IT.
016000*                        SAME INSTRUCTION AS ABOVE.
016100     MOVE "ATM"                      TO BSECATT-NAME (5).
016200     MOVE 4                          TO BSECATT-KEYWORD-COUNT (5).
016300     MOVE "TARIKAN ATM"                TO BSECATT-KEYWORD (5,1).
016400     MOVE "BI-FAST"                     TO BSECATT-KEYWORD (5,2).
016500     MOVE "BIAYA TXN"                    TO BSECATT-KEYWORD (5,3).
016600     MOVE "BIF TRANSFER"                  TO BSECATT-KEYWORD (5,4).
016700     MOVE "Income"                        TO BSECATT-NAME (6).
016800     MOVE 2                               TO BSECATT-KEYWORD-COUNT (6).
016900     MOVE "SALARY"                         TO BSECATT-KEYWORD (6,1).
017000     MOVE "TRANSFER CR"                     TO BSECATT-KEYWORD (6,2).
017100     MOVE "Gift"                            TO BSECATT-NAME (7).
017200     MOVE 1                                 TO BSECATT-KEYWORD-COUNT (7).
017300     MOVE "MASJID"                           TO BSECATT-KEYWORD (7,1).
017400     MOVE "Kostan"                           TO BSECATT-NAME (8).
017500     MOVE 1                                  TO BSECATT-KEYWORD-COUNT (8).
017600     MOVE "KOST"                              TO BSECATT-KEYWORD (8,1).
017700 A099-BUILD-TABLE-EX.
017800     EXIT.
017900*---------------------------------------------------------------
018000* B100 - FIRST-MATCH-WINS SCAN: CATEGORY ORDER FIRST, THEN
018100* KEYWORD ORDER WITHIN THE CATEGORY.  BLANK DETAIL, BLANK
018200* CATEGORY NAME, BLANK KEYWORD AND ZERO-KEYWORD CATEGORIES ARE
018300* ALL SKIPPED PER THE MAPPER RULES.
018400*---------------------------------------------------------------
018500 B100-FIND-CATEGORY.
018600     MOVE "Uncategorized"            TO WK-C-CAT-OUT-NAME.
018700     MOVE "N"                        TO WS-CAT-FOUND.
018800     IF WK-C-CAT-IN-DETAIL NOT = SPACES
018900        MOVE WK-C-CAT-IN-DETAIL       TO WS-CAT-DETAIL-UPPER
019000        INSPECT WS-CAT-DETAIL-UPPER CONVERTING
019100            "abcdefghijklmnopqrstuvwxyz" TO
019200            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019300        MOVE WS-CAT-DETAIL-UPPER      TO WS-GEN-BUF
019400        MOVE 120                      TO WS-GEN-MAXLEN
019500        PERFORM E100-FIND-LEN THRU E199-FIND-LEN-EX
019600        MOVE WS-GEN-LEN                TO WS-SRCH-TARGET-LEN
019700        MOVE WS-CAT-DETAIL-UPPER        TO WS-SRCH-TARGET
019800        PERFORM B110-SCAN-ONE-CATEGORY THRU B119-SCAN-ONE-CATEGORY-EX
019900            VARYING WS-CAT-IX FROM 1 BY 1
020000            UNTIL WS-CAT-IX > 8
020100            OR WS-CAT-FOUND = "Y"
020200     END-IF.
020300 B199-FIND-CATEGORY-EX.
020400     EXIT.
020500 B110-SCAN-ONE-CATEGORY.
020600     IF BSECATT-NAME (WS-CAT-IX) NOT = SPACES
020700        AND BSECATT-KEYWORD-COUNT (WS-CAT-IX) > 0
020800        PERFORM B120-SCAN-ONE-KEYWORD THRU B129-SCAN-ONE-KEYWORD-EX
020900            VARYING WS-KW-IX FROM 1 BY 1
021000            UNTIL WS-KW-IX > BSECATT-KEYWORD-COUNT (WS-CAT-IX)
021100            OR WS-CAT-FOUND = "Y"
021200     END-IF.
021300 B119-SCAN-ONE-CATEGORY-EX.
021400     EXIT.
021500 B120-SCAN-ONE-KEYWORD.
021600     IF BSECATT-KEYWORD (WS-CAT-IX, WS-KW-IX) NOT = SPACES
021700        MOVE SPACES                  TO WS-GEN-BUF
021800        MOVE BSECATT-KEYWORD (WS-CAT-IX, WS-KW-IX)
021900            TO WS-GEN-BUF (1:20)
022000        MOVE 20                       TO WS-GEN-MAXLEN
022100        PERFORM E100-FIND-LEN THRU E199-FIND-LEN-EX
022200        MOVE WS-GEN-LEN                TO WS-SRCH-NEEDLE-LEN
022300        MOVE BSECATT-KEYWORD (WS-CAT-IX, WS-KW-IX) TO WS-SRCH-NEEDLE
022400        PERFORM D100-SUBSTRING-SEARCH THRU D199-SUBSTRING-SEARCH-EX
022500        IF WS-SRCH-FOUND = "Y"
022600           MOVE BSECATT-NAME (WS-CAT-IX) TO WK-C-CAT-OUT-NAME
022700           MOVE "Y"                   TO WS-CAT-FOUND
022800        END-IF
022900     END-IF.
023000 B129-SCAN-ONE-KEYWORD-EX.
023100     EXIT.
023200*---------------------------------------------------------------
023300* D100 - DOES WS-SRCH-NEEDLE (LENGTH WS-SRCH-NEEDLE-LEN) OCCUR
023400* ANYWHERE IN WS-SRCH-TARGET (LENGTH WS-SRCH-TARGET-LEN)?  BOTH
023500* SIDES ARE ALREADY UPPERCASE.
023600*---------------------------------------------------------------
023700 D100-SUBSTRING-SEARCH.
023800     MOVE "N"                        TO WS-SRCH-FOUND.
023900     IF WS-SRCH-NEEDLE-LEN > 0
024000        AND WS-SRCH-TARGET-LEN >= WS-SRCH-NEEDLE-LEN
024100        COMPUTE WS-SRCH-MAXSTART =
024200            WS-SRCH-TARGET-LEN - WS-SRCH-NEEDLE-LEN + 1
024300        PERFORM D110-TEST-ONE-POS THRU D119-TEST-ONE-POS-EX
024400            VARYING WS-SRCH-POS FROM 1 BY 1
024500            UNTIL WS-SRCH-POS > WS-SRCH-MAXSTART
024600            OR WS-SRCH-FOUND = "Y"
024700     END-IF.
024800 D199-SUBSTRING-SEARCH-EX.
024900     EXIT.
025000 D110-TEST-ONE-POS.
025100     IF WS-SRCH-TARGET (WS-SRCH-POS:WS-SRCH-NEEDLE-LEN) =
025200        WS-SRCH-NEEDLE (1:WS-SRCH-NEEDLE-LEN)
025300        MOVE "Y"                     TO WS-SRCH-FOUND
025400     END-IF.
025500 D119-TEST-ONE-POS-EX.
025600     EXIT.
025700*---------------------------------------------------------------
025800* E100 - TRIMMED LENGTH OF WS-GEN-BUF (FIRST WS-GEN-MAXLEN
025900* BYTES), SCANNING BACK FROM THE END.  ZERO IF ALL SPACES.
026000*---------------------------------------------------------------
026100 E100-FIND-LEN.
026200     MOVE ZERO                       TO WS-GEN-LEN.
026300     PERFORM E110-SCAN-BACK THRU E119-SCAN-BACK-EX
026400         VARYING WS-GEN-SCAN FROM WS-GEN-MAXLEN BY -1
026500         UNTIL WS-GEN-SCAN < 1
026600         OR WS-GEN-LEN > 0.
026700 E199-FIND-LEN-EX.
026800     EXIT.
026900 E110-SCAN-BACK.
027000     IF WS-GEN-BUF-CHAR (WS-GEN-SCAN) NOT = SPACE
027100        MOVE WS-GEN-SCAN              TO WS-GEN-LEN
027200     END-IF.
027300 E119-SCAN-BACK-EX.
027400     EXIT.
