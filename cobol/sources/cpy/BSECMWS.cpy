000100****************************************************************
000200* BSECMWS.CPYBK
000300*---------------------------------------------------------------
000400* COMMON WORK STORAGE - FILE STATUS SWITCHES AND RUN COUNTERS
000500* SHARED BY THE STATEMENT EXTRACT BATCH SUITE (BSEDRIV, BSEASM,
000600* BSECLN, BSECAT).  COPY THIS INTO A GROUP ITEM, E.G.
000700*     01  WK-C-COMMON.
000800*         COPY BSECMWS.
000900*---------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*---------------------------------------------------------------
001200* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION FOR STATEMENT
001300*                              EXTRACT BATCH SUITE
001400*---------------------------------------------------------------
001500* 3Q4SL1  02/09/1998 SLIMKH  - Y2K REMEDIATION - WK-C-RUN-DATE
001600*                              EXPANDED FROM 6 TO 8 DIGITS
001700*---------------------------------------------------------------
001800 05  WK-C-FILE-STATUS            PIC X(02).
001900     88  WK-C-SUCCESSFUL             VALUE "00".
002000     88  WK-C-END-OF-FILE            VALUE "10".
002100     88  WK-C-RECORD-NOT-FOUND       VALUE "23".
002200 05  WK-C-RUN-DATE               PIC 9(08).
002300 05  WK-C-RUN-TIME               PIC 9(06).
002400 05  WK-N-WORD-COUNT             PIC S9(07) COMP.
002500 05  WK-N-ROW-COUNT              PIC S9(07) COMP.
002600 05  WK-N-TXN-COUNT              PIC S9(07) COMP.
002700 05  FILLER                      PIC X(20).
