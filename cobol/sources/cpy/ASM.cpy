000100* ASM.CPYBK
000200*---------------------------------------------------------------
000300* LINKAGE FOR CALL "BSEASM" - ONE PAGE OF POSITIONED WORDS IN,
000400* ONE PAGE OF ASSEMBLED RAW ROWS OUT.  CALLER LOADS THE WORD
000500* ARRAY AND COUNT BEFORE THE CALL; BSEASM LOADS THE ROW ARRAY
000600* AND COUNT BEFORE RETURNING.
000700*---------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*---------------------------------------------------------------
001000* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
001100*---------------------------------------------------------------
001200 01  WK-C-ASM-RECORD.
001300     05  WK-C-ASM-WORD-COUNT         PIC S9(04) COMP.
001400*                        WORDS LOADED FOR THIS PAGE
001500     05  WK-C-ASM-WORD OCCURS 200 TIMES
001600                       INDEXED BY WK-C-ASM-WORD-IX.
001700         10  WK-C-ASM-WORD-Y         PIC 9(04)V9(02).
001800         10  WK-C-ASM-WORD-X         PIC 9(04)V9(02).
001900         10  WK-C-ASM-WORD-TEXT      PIC X(40).
002000     05  WK-C-ASM-ROW-COUNT          PIC S9(04) COMP.
002100*                        ASSEMBLED ROWS RETURNED FOR THIS PAGE
002200     05  WK-C-ASM-ROW OCCURS 60 TIMES
002300                      INDEXED BY WK-C-ASM-ROW-IX.
002400         10  WK-C-ASM-ROW-TANGGAL    PIC X(20).
002500         10  WK-C-ASM-ROW-KETERANGAN PIC X(60).
002600         10  WK-C-ASM-ROW-DETAIL     PIC X(120).
002700         10  WK-C-ASM-ROW-MUTASI     PIC X(30).
002800         10  WK-C-ASM-ROW-SALDO      PIC X(30).
002900     05  FILLER                      PIC X(10).
