000100* CAT.CPYBK
000200*---------------------------------------------------------------
000300* LINKAGE FOR CALL "BSECAT" - TRIMMED DETAIL TEXT IN, CATEGORY
000400* NAME OUT ("UNCATEGORIZED" WHEN NOTHING MATCHES).
000500*---------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------
000800* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
000900*---------------------------------------------------------------
001000 01  WK-C-CAT-RECORD.
001100     05  WK-C-CAT-IN-DETAIL          PIC X(120).
001200     05  WK-C-CAT-OUT-NAME           PIC X(20).
001300     05  FILLER                      PIC X(08).
