000100* CLN.CPYBK
000200*---------------------------------------------------------------
000300* LINKAGE FOR CALL "BSECLN" - ONE RAW ROW IN, ONE CLEANED ROW
000400* OUT, PLUS A DROP INDICATOR WHEN TANGGAL IS BLANK AFTER TRIM.
000500*---------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------
000800* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
000900*---------------------------------------------------------------
001000 01  WK-C-CLN-RECORD.
001100     05  WK-C-CLN-IN-TANGGAL         PIC X(20).
001200     05  WK-C-CLN-IN-KETERANGAN      PIC X(60).
001300     05  WK-C-CLN-IN-DETAIL          PIC X(120).
001400     05  WK-C-CLN-IN-MUTASI          PIC X(30).
001500     05  WK-C-CLN-IN-SALDO           PIC X(30).
001600     05  WK-C-CLN-OUT-TANGGAL        PIC X(20).
001700     05  WK-C-CLN-OUT-KETERANGAN     PIC X(60).
001800     05  WK-C-CLN-OUT-DETAIL         PIC X(120).
001900     05  WK-C-CLN-OUT-MUTASI         PIC S9(13)V99.
002000     05  WK-C-CLN-OUT-MUTASI-FLAG    PIC X(01).
002100     05  WK-C-CLN-OUT-SALDO          PIC S9(13)V99.
002200     05  WK-C-CLN-OUT-SALDO-FLAG     PIC X(01).
002300     05  WK-C-CLN-OUT-DROP           PIC X(01).
002400*                        'Y' IF TANGGAL BLANK AFTER TRIM
002500     05  FILLER                      PIC X(09).
