000100* BSETXN.CPYBK
000200*---------------------------------------------------------------
000300* I-O FORMAT:  BSETXN-RECORD  FROM FILE TXN-OUT
000400* ONE CLEANED, CATEGORISED TRANSACTION PER RECORD.  COLUMN
000500* ORDER PLACES CATEGORY IMMEDIATELY AFTER DETAIL, AHEAD OF THE
000600* PARSED AMOUNT AND BALANCE FIELDS.
000700*---------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*---------------------------------------------------------------
001000* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
001100*---------------------------------------------------------------
001200 05  BSETXN-TANGGAL              PIC X(20).
001300*                        DATE TEXT, TRIMMED - NOT REFORMATTED
001400 05  BSETXN-KETERANGAN           PIC X(60).
001500*                        TRIMMED SHORT DESCRIPTION
001600 05  BSETXN-DETAIL               PIC X(120).
001700*                        TRIMMED MERGED DETAIL TEXT
001800 05  BSETXN-CATEGORY             PIC X(20).
001900*                        CATEGORY NAME OR "UNCATEGORIZED"
002000 05  BSETXN-MUTASI               PIC S9(13)V99.
002100*                        PARSED AMOUNT, 2 DECIMALS, MAY BE ABSENT
002200 05  BSETXN-MUTASI-FLAG          PIC X(01).
002300*                        'Y' IF MUTASI PARSED, 'N' IF ABSENT
002400 05  BSETXN-SALDO                PIC S9(13)V99.
002500*                        PARSED BALANCE, 2 DECIMALS, MAY BE ABSENT
002600 05  BSETXN-SALDO-FLAG           PIC X(01).
002700*                        'Y' IF SALDO PARSED, 'N' IF ABSENT
002800 05  FILLER                      PIC X(20).
