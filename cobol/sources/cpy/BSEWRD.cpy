000100* BSEWRD.CPYBK
000200*---------------------------------------------------------------
000300* I-O FORMAT:  BSEWRD-RECORD  FROM FILE WORDS-IN
000400* ONE POSITIONED WORD PER RECORD, AS BURST OUT OF THE STATEMENT
000500* PAGE BY THE UPSTREAM CAPTURE STEP.  WORDS ARRIVE IN PAGE
000600* (ASCENDING PAGE-NO) ORDER; WITHIN A PAGE THEY MAY BE IN ANY
000700* ORDER.
000800*---------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*---------------------------------------------------------------
001100* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
001200*---------------------------------------------------------------
001300 05  BSEWRD-PAGE-NO              PIC 9(04).
001400*                        PAGE NUMBER THE WORD CAME FROM
001500 05  BSEWRD-WORD-Y               PIC 9(04)V9(02).
001600*                        VERTICAL POSITION - 0 AT TOP OF PAGE
001700 05  BSEWRD-WORD-X               PIC 9(04)V9(02).
001800*                        HORIZONTAL POSITION OF WORD LEFT EDGE
001900 05  BSEWRD-WORD-TEXT            PIC X(40).
002000*                        THE WORD'S TEXT
002100 05  FILLER                      PIC X(24).
