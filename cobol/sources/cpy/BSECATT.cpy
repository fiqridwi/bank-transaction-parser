000100* BSECATT.CPYBK
000200*---------------------------------------------------------------
000300* CATEGORY CONFIGURATION TABLE - THE CATEGORY-STORE STARTER SET.
000400* 8 CATEGORIES, CONSULTED IN THIS FIXED OCCURRENCE ORDER, EACH
000500* HOLDING 1 TO 20 KEYWORDS ALSO CONSULTED IN FIXED ORDER.  THE
000600* TABLE ITSELF IS JUST THE SHAPE - BSECAT'S A000-BUILD-TABLE
000700* PARAGRAPH LOADS THE FIXED CONTENT ONCE PER RUN.
000800*---------------------------------------------------------------
000900* HISTORY OF MODIFICATION:
001000*---------------------------------------------------------------
001100* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
001200*---------------------------------------------------------------
001300 05  BSECATT-ENTRY OCCURS 8 TIMES INDEXED BY BSECATT-CAT-IX.
001400     10  BSECATT-NAME            PIC X(20).
001500*                        CATEGORY NAME
001600     10  BSECATT-KEYWORD-COUNT   PIC S9(02) COMP.
001700*                        NUMBER OF KEYWORDS LOADED, 0 IF SKIPPED
001800     10  BSECATT-KEYWORD OCCURS 20 TIMES
001900                         INDEXED BY BSECATT-KW-IX
002000                         PIC X(20).
002100*                        ONE KEYWORD, CONSULTED IN THIS ORDER
002200 05  FILLER                      PIC X(10).
