000100* BSEROW.CPYBK
000200*---------------------------------------------------------------
000300* WORKING STORAGE FORMAT:  BSEROW-RECORD
000400* ONE ASSEMBLED RAW STATEMENT ROW OF 5 COLUMNS, BUILT BY BSEASM
000500* FROM THE POSITIONED WORD TABLE.  NOT A FILE RECORD - HELD IN
000600* WORKING STORAGE ONLY AND PASSED CALL-TO-CALL BY REFERENCE.
000700*---------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*---------------------------------------------------------------
001000* 1Q1RT1  14/03/1991 RTANBC  - INITIAL VERSION
001100*---------------------------------------------------------------
001200 05  BSEROW-TANGGAL              PIC X(20).
001300*                        DATE COLUMN TEXT - "DD/MM" PATTERN
001400 05  BSEROW-KETERANGAN           PIC X(60).
001500*                        SHORT DESCRIPTION TEXT
001600 05  BSEROW-DETAIL               PIC X(120).
001700*                        TRANSACTION DETAIL - MAY SPAN LINES
001800 05  BSEROW-MUTASI               PIC X(30).
001900*                        AMOUNT TEXT, MIXED ID/US FORMAT
002000 05  BSEROW-SALDO                PIC X(30).
002100*                        RUNNING BALANCE TEXT
002200 05  FILLER                      PIC X(20).
